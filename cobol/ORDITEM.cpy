000100*****************************************************************  00000100
000200* ORDITEM   --  ORDER ITEM (DISH LINE) RECORD LAYOUT               00000200
000300*                                                                  00000300
000400* AUTHOR:      R. KEEFER                                           00000400
000500* INSTALLATION: ORDER PROCESSING CENTER                            00000500
000600* DATE-WRITTEN: 04/14/91                                           00000600
000700*                                                                  00000700
000800* ONE RECORD PER DISH LINE ON ORDER-ITEM-FILE.  A CREATE           00000800
000900* TRANSACTION IS FOLLOWED BY OT-ITEM-COUNT OF THESE, MATCHED TO    00000900
001000* THE HEADER BY OI-ORDER-ID.                                       00001000
001100*                                                                  00001100
001200*    CL*01  04/14/91  RAK  ORIGINAL LAYOUT                         00001200
001300*    CL*02  06/30/99  JTW  Y2K REVIEW -- NO DATE FIELDS, NO CHANG  00001300
001400*****************************************************************  00001400
001500 01  OI-ORDER-ITEM-RECORD.                                         00001500
001600     05  OI-ORDER-ID              PIC 9(09).                       00001600
001700     05  OI-DISH-ID               PIC 9(09).                       00001700
001800     05  OI-QUANTITY              PIC 9(05).                       00001800
001900     05  FILLER                   PIC X(10).                       00001900
002000*                                                                  00002000
002100* -- ALTERNATE VIEW USED WHEN BUILDING THE ITEM-REJECT MESSAGE --  00002100
002200 01  OI-ITEM-MSG-VIEW REDEFINES OI-ORDER-ITEM-RECORD.              00002200
002300     05  OI-MV-ORDER-ID           PIC X(09).                       00002300
002400     05  OI-MV-DISH-ID            PIC X(09).                       00002400
002500     05  FILLER                   PIC X(15).                       00002500
