000100*****************************************************************  00000100
000200* ORDTRAN   --  ORDER TRANSACTION RECORD LAYOUT                    00000200
000300*                                                                  00000300
000400* AUTHOR:      R. KEEFER                                           00000400
000500* INSTALLATION: ORDER PROCESSING CENTER                            00000500
000600* DATE-WRITTEN: 04/15/91                                           00000600
000700*                                                                  00000700
000800* ONE RECORD PER LIFECYCLE ACTION ON ORDER-TRANSACTION-FILE.       00000800
000900* OT-ACTION-CODE SELECTS WHICH OF THE FIELDS BELOW ARE MEANINGFUL  00000900
001000*    CREATE  - OT-CUSTOMER-ID, OT-RESTAURANT-ID, OT-ITEM-COUNT     00001000
001100*              (OT-ITEM-COUNT ORDER-ITEM RECORDS FOLLOW ON         00001100
001200*              ORDER-ITEM-FILE)                                    00001200
001300*    ASSIGN  - OT-ORDER-ID, OT-EMPLOYEE-ID                         00001300
001400*    READY   - OT-ORDER-ID                                         00001400
001500*    DELIVER - OT-ORDER-ID, OT-PIN-SUPPLIED                        00001500
001600*    CANCEL  - OT-ORDER-ID, OT-CUSTOMER-ID (REQUESTING CUSTOMER)   00001600
001700*                                                                  00001700
001800*    CL*01  04/15/91  RAK  ORIGINAL LAYOUT                         00001800
001900*    CL*02  08/11/94  RAK  WIDENED OT-PIN-SUPPLIED TO X(06) TO     00001900
002000*                          MATCH ORD-PIN                           00002000
002100*    CL*03  12/03/98  JTW  Y2K REVIEW -- NO DATE FIELDS ON THIS    00002100
002200*                          RECORD, NO CHANGE REQUIRED              00002200
002300*****************************************************************  00002300
002400 01  OT-ORDER-TRANSACTION-RECORD.                                  00002400
002500     05  OT-ACTION-CODE           PIC X(07).                       00002500
002600         88  OT-ACT-CREATE          VALUE 'CREATE '.               00002600
002700         88  OT-ACT-ASSIGN          VALUE 'ASSIGN '.               00002700
002800         88  OT-ACT-READY           VALUE 'READY  '.               00002800
002900         88  OT-ACT-DELIVER         VALUE 'DELIVER'.               00002900
003000         88  OT-ACT-CANCEL          VALUE 'CANCEL '.               00003000
003100     05  OT-ORDER-ID              PIC 9(09).                       00003100
003200     05  OT-CUSTOMER-ID           PIC 9(09).                       00003200
003300     05  OT-RESTAURANT-ID         PIC 9(09).                       00003300
003400     05  OT-EMPLOYEE-ID           PIC 9(09).                       00003400
003500     05  OT-PIN-SUPPLIED          PIC X(06).                       00003500
003600     05  OT-ITEM-COUNT            PIC 9(03).                       00003600
003700     05  FILLER                   PIC X(10).                       00003700
003800*                                                                  00003800
003900* -- POSITIONAL VIEW USED ONLY TO ECHO A REJECTED TRANSACTION TO   00003900
004000*    THE OPERATOR CONSOLE ON THE "BAD TRANSACTION" DISPLAY LINE    00004000
004100 01  OT-TRACE-VIEW REDEFINES OT-ORDER-TRANSACTION-RECORD.          00004100
004200     05  OT-TV-ACTION             PIC X(07).                       00004200
004300     05  OT-TV-ORDER-ID           PIC X(09).                       00004300
004400     05  OT-TV-REMAINDER          PIC X(46).                       00004400
