000100*****************************************************************  00000100
000200* ORDMAST   --  ORDER MASTER RECORD LAYOUT                         00000200
000300*                                                                  00000300
000400* AUTHOR:      R. KEEFER                                           00000400
000500* INSTALLATION: ORDER PROCESSING CENTER                            00000500
000600* DATE-WRITTEN: 04/14/91                                           00000600
000700*                                                                  00000700
000800* ONE RECORD PER CUSTOMER ORDER.  KEYED BY OM-ORDER-ID ON THE      00000800
000900* INDEXED ORDER-MASTER-FILE (SEE ORDPROC).  ALTERNATE KEY ON       00000900
001000* OM-CUSTOMER-ID (DUPLICATES ALLOWED) SUPPORTS THE "ONE ACTIVE     00001000
001100* ORDER PER CUSTOMER" LOOKUP WITHOUT A SEPARATE CUSTOMER INDEX.    00001100
001200*                                                                  00001200
001300*    CL*01  04/14/91  RAK  ORIGINAL LAYOUT                         00001300
001400*    CL*02  09/02/92  RAK  ADDED OM-UPDATED-TS FOR AUDIT TRAIL     00001400
001500*    CL*03  11/20/98  JTW  Y2K -- TIMESTAMPS CARRY FULL 4-DIGIT    00001500
001600*                          YEAR, NO 2-DIGIT YEAR FIELDS REMAIN     00001600
001700*    CL*04  02/08/05  SDP  ADDED OM-CREATED-TS-BD REDEFINES FOR    00001700
001800*                          THE METRICS ELAPSED-TIME ROUTINES       00001800
001850*    CL*05  08/19/11  DWS  REMOVED OM-CREATED-TS-BD -- RESTMETR    00001850
001860*                          NEVER READS ORDMAST-FILE, IT GETS THE   00001860
001870*                          BROKEN-DOWN TIMESTAMP IT NEEDS FROM     00001870
001880*                          TRC-TS-BD ON ITS OWN TRCEVENT RECORDS   00001880
001900*****************************************************************  00001900
002000 01  OM-ORDER-MASTER-RECORD.                                       00002000
002100     05  OM-ORDER-ID             PIC 9(09).                        00002100
002200     05  OM-CUSTOMER-ID          PIC 9(09).                        00002200
002300     05  OM-RESTAURANT-ID        PIC 9(09).                        00002300
002400     05  OM-EMPLOYEE-ID          PIC 9(09).                        00002400
002500     05  OM-STATUS                PIC X(13).                       00002500
002600         88  OM-ST-PENDIENTE       VALUE 'PENDIENTE    '.          00002600
002700         88  OM-ST-PREPARACION     VALUE 'EN_PREPARACIO'.          00002700
002800         88  OM-ST-LISTO           VALUE 'LISTO        '.          00002800
002900         88  OM-ST-ENTREGADO       VALUE 'ENTREGADO    '.          00002900
003000         88  OM-ST-CANCELADO       VALUE 'CANCELADO    '.          00003000
003100     05  OM-PIN                   PIC X(06).                       00003100
003200     05  OM-CREATED-TS            PIC X(14).                       00003200
003300     05  OM-UPDATED-TS            PIC X(14).                       00003300
003400     05  OM-ITEM-COUNT            PIC 9(03).                       00003400
003500     05  FILLER                   PIC X(20).                       00003500
003600*                                                                  00003600
003700* -- ALTERNATE-KEY WORK VIEW, USED BUILDING A START ARGUMENT --    00003700
003800 01  OM-KEY-ALT REDEFINES OM-ORDER-MASTER-RECORD.                  00003800
003900     05  OM-KA-ORDER-ID           PIC 9(09).                       00003900
004000     05  OM-KA-CUSTOMER-ID        PIC 9(09).                       00004000
004100     05  FILLER                   PIC X(88).                       00004100
