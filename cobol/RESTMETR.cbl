000100*****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE ORDER PROCESSING CENTER     00000200
000300* ALL RIGHTS RESERVED                                              00000300
000400*****************************************************************  00000400
000500* PROGRAM:  RESTMETR                                               00000500
000600*                                                                  00000600
000700* AUTHOR :  S. PATEL                                               00000700
000800*                                                                  00000800
000900* READS THE TRACEABILITY-EVENT FILE WRITTEN BY ORDPROC AND BUILDS  00000900
001000* ONE RESTAURANT'S EFFICIENCY REPORT FOR A GIVEN PERIOD -- TOTAL   00001000
001100* ORDERS REACHING LISTO/ENTREGADO, RESTAURANT-WIDE AVERAGE PREP    00001100
001200* AND DELIVERY TIME, AND A PER-EMPLOYEE BREAKDOWN RANKED BY        00001200
001300* AVERAGE PREP TIME (TIES BROKEN BY ORDERS PROCESSED).  RUN        00001300
001400* PARAMETERS (RESTAURANT ID, PERIOD START/END) ARRIVE ON AN        00001400
001500* 80-COLUMN CONTROL CARD READ BY 0100-ACCEPT-RUN-PARMS.            00001500
001600*                                                                  00001600
001700* AUTHORIZATION (WHICH ROLE MAY REQUEST WHICH RESTAURANT) IS AN    00001700
001800* ONLINE-SYSTEM CONCERN HANDLED BEFORE THE CARD IS PUNCHED.  THIS  00001800
001900* PROGRAM TRUSTS THE RESTAURANT ID ON THE CARD AS ALREADY OK'D.    00001900
002000*                                                                  00002000
002100*    CL*01  05/02/05  SDP  ORIGINAL PROGRAM                        00002100
002200*    CL*02  09/14/05  SDP  WIDENED WS-ORDER-TIMING-TABLE TO 2000   00002200
002300*                          ENTRIES AFTER OVERFLOW ON THE DOWNTOWN  00002300
002400*                          RESTAURANT'S PEAK-WEEK RUN              00002400
002500*    CL*03  01/09/06  SDP  ADDED THE EMPLOYEE EFFICIENCY RANKING   00002500
002600*                          (INSERTION SORT) AND THE DETAIL LINES   00002600
002700*    CL*04  06/30/11  DWS  CORRECTED AVG-DELIVERY-TIME TO PAIR     00002700
002800*                          READY/DELIVER EVENTS, NOT ASSIGN/READY  00002800
002850*    CL*05  11/12/14  JTW  WIDENED WS-MAX-EMPLOYEES FROM 75 TO 200 00002850
002860*                          AFTER THE AIRPORT LOCATION'S HOLIDAY    00002860
002870*                          STAFFING RUN OVERFLOWED WS-EMP-ENTRY    00002870
002880*    CL*06  08/03/17  SDP  7000-RANK-EMPLOYEES NOW BREAKS TIES ON  00002880
002890*                          ORDERS PROCESSED BEFORE FALLING BACK    00002890
002900*                          TO EMPLOYEE ID, PER THE RANKING RULE    00002900
002910*                          ABOVE -- TWO NEW HIRES WITH IDENTICAL   00002910
002920*                          AVG-PREP WERE RANKING IN ID ORDER ONLY  00002920
002930*    CL*07  08/10/26  DWS  9200-FORMAT-MIN-SEC NOW CHECKS THE      00002930
002940*                          TRAILING TWO BYTES OF THE M:SS TEXT     00002940
002950*                          AGAINST WS-FMT-SEC-DIGITS AND REPAIRS   00002950
002960*                          THEM ON MISMATCH -- A BAD REPORT ONCE   00002960
002970*                          SHOWED A TRUNCATED SECONDS FIELD        00002970
002980*****************************************************************  00002980
003000     IDENTIFICATION DIVISION.                                      00003000
003100     PROGRAM-ID.    RESTMETR.                                      00003100
003200     AUTHOR.        S. PATEL.                                      00003200
003300     INSTALLATION.  ORDER PROCESSING CENTER.                       00003300
003400     DATE-WRITTEN.  05/02/05.                                      00003400
003500     DATE-COMPILED.                                                00003500
003600     SECURITY.      NON-CONFIDENTIAL.                              00003600
003700*                                                                  00003700
003800     ENVIRONMENT DIVISION.                                         00003800
003900     CONFIGURATION SECTION.                                        00003900
004000     SOURCE-COMPUTER.  IBM-390.                                    00004000
004100     OBJECT-COMPUTER.  IBM-390.                                    00004100
004200     SPECIAL-NAMES.                                                00004200
004300         C01 IS TOP-OF-FORM                                        00004300
004400         CLASS DIGITS IS '0' THRU '9'.                             00004400
004500*                                                                  00004500
004600     INPUT-OUTPUT SECTION.                                         00004600
004700     FILE-CONTROL.                                                 00004700
004800         SELECT TRCEVENT-FILE ASSIGN TO TRCEVENT                   00004800
004900             ORGANIZATION IS LINE SEQUENTIAL                       00004900
005000             FILE STATUS  IS WS-TRCEVENT-STATUS.                   00005000
005100*                                                                  00005100
005200         SELECT RESTRPT-FILE ASSIGN TO RESTRPT                     00005200
005300             ORGANIZATION IS LINE SEQUENTIAL                       00005300
005400             FILE STATUS  IS WS-RESTRPT-STATUS.                    00005400
005500*                                                                  00005500
005600     DATA DIVISION.                                                00005600
005700     FILE SECTION.                                                 00005700
005800*                                                                  00005800
005900     FD  TRCEVENT-FILE                                             00005900
006000         RECORDING MODE IS F.                                      00006000
006100     COPY TRCEVENT.                                                00006100
006200*                                                                  00006200
006300     FD  RESTRPT-FILE                                              00006300
006400         RECORDING MODE IS F.                                      00006400
006500     01  RR-PRINT-LINE                PIC X(132).                  00006500
006600*                                                                  00006600
006700     WORKING-STORAGE SECTION.                                      00006700
006800*                                                                  00006800
006900     01  WS-FIELDS.                                                00006900
007000         05  WS-TRCEVENT-STATUS   PIC X(02) VALUE SPACES.          00007000
007100         05  WS-RESTRPT-STATUS    PIC X(02) VALUE SPACES.          00007100
007150         05  FILLER               PIC X(01).                       00007150
007200*                                                                  00007200
007300     77  WS-EVENT-EOF              PIC X(01) VALUE 'N'.            00007300
007400*                                                                  00007400
007500* -- RUN-CONTROL CARD, 80 COLUMNS, ONE CARD PER RUN --             00007500
007600     01  WS-RUN-PARMS.                                             00007600
007700         05  WS-RC-RESTAURANT-ID  PIC 9(09).                       00007700
007800         05  WS-RC-PERIOD-START   PIC X(08).                       00007800
007900         05  WS-RC-PERIOD-END     PIC X(08).                       00007900
008000         05  FILLER               PIC X(55).                       00008000
008100*                                                                  00008100
008200* -- NUMERIC VIEW OF THE RUN-CONTROL CARD, FOR THE START-BEFORE-   00008200
008300*    END SANITY CHECK IN 0100-ACCEPT-RUN-PARMS --                  00008300
008400     01  WS-RUN-PARMS-NUM REDEFINES WS-RUN-PARMS.                  00008400
008500         05  WS-RCN-RESTAURANT-ID PIC 9(09).                       00008500
008600         05  WS-RCN-PERIOD-START  PIC 9(08).                       00008600
008700         05  WS-RCN-PERIOD-END    PIC 9(08).                       00008700
008800         05  FILLER               PIC X(55).                       00008800
008900*                                                                  00008900
009000* -- ELAPSED-SECONDS WORK AREA, EPOCH IS 2000-01-01 00:00:00 --    00009000
009100     77  WS-EVENT-SECONDS          PIC S9(9) COMP  VALUE +0.       00009100
009200     77  WS-ES-YEAR                PIC 9(04) COMP  VALUE +0.       00009200
009300     77  WS-ES-TOTAL-DAYS          PIC S9(9) COMP  VALUE +0.       00009300
009400     77  WS-ES-LEAP-R4             PIC 9(04) COMP  VALUE +0.       00009400
009500     77  WS-ES-LEAP-R100           PIC 9(04) COMP  VALUE +0.       00009500
009600     77  WS-ES-LEAP-R400           PIC 9(04) COMP  VALUE +0.       00009600
009700     77  WS-ES-LEAP-Q              PIC 9(04) COMP  VALUE +0.       00009700
009800     77  WS-ES-LEAP-QUOT           PIC S9(4) COMP  VALUE +0.       00009800
009900     77  WS-ES-IS-LEAP             PIC X(01)       VALUE 'N'.      00009900
010000*                                                                  00010000
010100     01  WS-CUM-DAYS-TABLE.                                        00010100
010200         05  WS-CUM-DAYS OCCURS 12 TIMES                           00010200
010300                          PIC S9(3) COMP.                          00010300
010350         05  FILLER               PIC X(01).                       00010350
010400*                                                                  00010400
010500* -- ONE SLOT PER ORDER SEEN THIS RUN.  2000 ENTRIES COVERS THE    00010500
010600*    BUSIEST RESTAURANT'S PEAK WEEK (SEE CL*02) --                 00010600
010700     77  WS-MAX-ORDERS             PIC S9(4) COMP  VALUE +2000.    00010700
010800     77  WS-OT-COUNT               PIC S9(4) COMP  VALUE +0.       00010800
010900     77  WS-OT-IX                  PIC S9(4) COMP  VALUE +0.       00010900
011000     77  WS-OT-FOUND-IX            PIC S9(4) COMP  VALUE +0.       00011000
011100     77  WS-OT-PREP-DIFF           PIC S9(9) COMP  VALUE +0.       00011100
011200     77  WS-OT-DELIV-DIFF          PIC S9(9) COMP  VALUE +0.       00011200
011300*                                                                  00011300
011400     01  WS-ORDER-TIMING-TABLE.                                    00011400
011500         05  WS-OT-ENTRY OCCURS 2000 TIMES.                        00011500
011600             10  WS-OT-ORDER-ID        PIC 9(09) VALUE 0.          00011600
011700             10  WS-OT-EMPLOYEE-ID     PIC 9(09) VALUE 0.          00011700
011800             10  WS-OT-ASSIGN-SECS     PIC S9(9) COMP VALUE -1.    00011800
011900             10  WS-OT-READY-SECS      PIC S9(9) COMP VALUE -1.    00011900
012000             10  WS-OT-DELIVER-SECS    PIC S9(9) COMP VALUE -1.    00012000
012100             10  WS-OT-REACHED-LISTO   PIC X(01) VALUE 'N'.        00012100
012150             10  FILLER                PIC X(01).                  00012150
012200*                                                                  00012200
012300* -- RESTAURANT-LEVEL CONTROL TOTALS --                            00012300
012400     01  WS-RESTAURANT-TOTALS.                                     00012400
012500         05  WS-RS-TOTAL-ORDERS   PIC S9(7) COMP-3 VALUE +0.       00012500
012600         05  WS-RS-PREP-SUM       PIC S9(9) COMP   VALUE +0.       00012600
012700         05  WS-RS-PREP-CNT       PIC S9(7) COMP-3 VALUE +0.       00012700
012800         05  WS-RS-DELIV-SUM      PIC S9(9) COMP   VALUE +0.       00012800
012900         05  WS-RS-DELIV-CNT      PIC S9(7) COMP-3 VALUE +0.       00012900
013000         05  WS-RS-AVG-PREP       PIC S9(9) COMP   VALUE +0.       00013000
013100         05  WS-RS-AVG-DELIV      PIC S9(9) COMP   VALUE +0.       00013100
013150         05  FILLER               PIC X(01).                       00013150
013200*                                                                  00013200
013300* -- ONE SLOT PER DISTINCT EMPLOYEE, 200 COVERS ANY ONE            00013300
013400*    RESTAURANT'S STAFF --                                         00013400
013500     77  WS-MAX-EMPLOYEES          PIC S9(4) COMP  VALUE +200.     00013500
013600     77  WS-EMP-COUNT              PIC S9(4) COMP  VALUE +0.       00013600
013700     77  WS-EMP-IX                 PIC S9(4) COMP  VALUE +0.       00013700
013800     77  WS-EMP-FOUND-IX           PIC S9(4) COMP  VALUE +0.       00013800
013900     77  WS-EMP-MOVE-FROM          PIC S9(4) COMP  VALUE +0.       00013900
014000     77  WS-EMP-INSERT-TO          PIC S9(4) COMP  VALUE +0.       00014000
014100     77  WS-EMP-NO-AVG-SENTINEL    PIC S9(9) COMP                  00014100
014200                                    VALUE +999999999.              00014200
014300*                                                                  00014300
014400     01  WS-EMPLOYEE-TABLE.                                        00014400
014500         05  WS-EMP-ENTRY OCCURS 200 TIMES.                        00014500
014600             10  WS-EMP-ID           PIC 9(09) VALUE 0.            00014600
014700             10  WS-EMP-ORDERS-PROC  PIC S9(5) COMP VALUE 0.       00014700
014800             10  WS-EMP-PREP-SUM     PIC S9(9) COMP VALUE 0.       00014800
014900             10  WS-EMP-PREP-CNT     PIC S9(5) COMP VALUE 0.       00014900
015000             10  WS-EMP-DELIV-SUM    PIC S9(9) COMP VALUE 0.       00015000
015100             10  WS-EMP-DELIV-CNT    PIC S9(5) COMP VALUE 0.       00015100
015200             10  WS-EMP-AVG-PREP     PIC S9(9) COMP VALUE -1.      00015200
015300             10  WS-EMP-AVG-DELIV    PIC S9(9) COMP VALUE -1.      00015300
015400             10  WS-EMP-SORT-PREP    PIC S9(9) COMP VALUE 0.       00015400
015500             10  WS-EMP-RANK         PIC 9(02) VALUE 0.            00015500
015550             10  FILLER              PIC X(01).                    00015550
015600*                                                                  00015600
015700* -- SWAP AREA FOR THE 7000-RANK-EMPLOYEES INSERTION SORT, SAME    00015700
015800*    SHAPE AS ONE WS-EMP-ENTRY (RESTYLED FROM ADSORT1'S            00015800
015900*    INSERT-NUM WORK FIELD) --                                     00015900
016000     01  WS-EMP-SWAP.                                              00016000
016100         05  WS-SWAP-EMP-ID           PIC 9(09).                   00016100
016200         05  WS-SWAP-ORDERS-PROC      PIC S9(5) COMP.              00016200
016300         05  WS-SWAP-PREP-SUM         PIC S9(9) COMP.              00016300
016400         05  WS-SWAP-PREP-CNT         PIC S9(5) COMP.              00016400
016500         05  WS-SWAP-DELIV-SUM        PIC S9(9) COMP.              00016500
016600         05  WS-SWAP-DELIV-CNT        PIC S9(5) COMP.              00016600
016700         05  WS-SWAP-AVG-PREP         PIC S9(9) COMP.              00016700
016800         05  WS-SWAP-AVG-DELIV        PIC S9(9) COMP.              00016800
016900         05  WS-SWAP-SORT-PREP        PIC S9(9) COMP.              00016900
017000         05  WS-SWAP-RANK             PIC 9(02).                   00017000
017050         05  FILLER                   PIC X(01).                   00017050
017100*                                                                  00017100
017200* -- M:SS TEXT WORK AREA FOR 9200-FORMAT-MIN-SEC --                00017200
017300     77  WS-FMT-SECONDS             PIC S9(9) COMP  VALUE +0.      00017300
017400     77  WS-FMT-MINUTES             PIC S9(7) COMP  VALUE +0.      00017400
017500     77  WS-FMT-SECS-PART           PIC S9(7) COMP  VALUE +0.      00017500
017600     77  WS-FMT-LEAD-SPACES         PIC S9(4) COMP  VALUE +0.      00017600
017700     77  WS-FMT-MIN-START           PIC S9(4) COMP  VALUE +0.      00017700
017800     77  WS-FMT-MIN-LEN             PIC S9(4) COMP  VALUE +0.      00017800
017900     01  WS-FMT-MIN-SEC-TEXT        PIC X(08) VALUE SPACES.        00017900
018000*                                                                  00018000
018100* -- ALTERNATE VIEW OF THE M:SS TEXT, KEPT FOR A TRAILING-         00018100
018200*    SECONDS SANITY CHECK A RUN OPERATOR ASKED FOR AFTER A BAD     00018200
018300*    REPORT ONCE SHOWED A ONE-DIGIT SECONDS FIELD --               00018300
018400     01  WS-FMT-MIN-SEC-PARTS REDEFINES WS-FMT-MIN-SEC-TEXT.       00018400
018500         05  FILLER                 PIC X(06).                     00018500
018600         05  WS-FMT-SEC-TRAILING    PIC X(02).                     00018600
018700     01  WS-FMT-MIN-TEXT.                                          00018700
018800         05  WS-FMT-MIN-DIGITS      PIC Z(6)9.                     00018800
018820         05  FILLER                 PIC X(01).                     00018820
018900     01  WS-FMT-SEC-TEXT.                                          00018900
019000         05  WS-FMT-SEC-DIGITS      PIC 99.                        00019000
019020         05  FILLER                 PIC X(01).                     00019020
019100*                                                                  00019100
019200* -- REPORT-LINE EDIT FIELDS --                                    00019200
019300     01  WS-PRINT-RESTAURANT-ID     PIC Z(8)9.                     00019300
019400     01  WS-PRINT-TOTAL-ORDERS      PIC Z(6)9.                     00019400
019500     01  WS-PRINT-ACTIVE-EMP        PIC Z(6)9.                     00019500
019600     01  WS-PRINT-RANK              PIC Z9.                        00019600
019700     01  WS-PRINT-EMP-ID            PIC 9(09).                     00019700
019800     01  WS-PRINT-ORDERS-PROC       PIC Z(4)9.                     00019800
019900     01  WS-HDR-AVG-PREP-TEXT       PIC X(08).                     00019900
020000     01  WS-HDR-AVG-DELIV-TEXT      PIC X(08).                     00020000
020100     01  WS-DTL-AVG-PREP-TEXT       PIC X(08).                     00020100
020200     01  WS-DTL-AVG-DELIV-TEXT      PIC X(08).                     00020200
020300*                                                                  00020300
020400     77  WS-SWAP-STOP-SW             PIC X(01) VALUE 'N'.          00020400
020500*                                                                  00020500
020600*****************************************************************  00020600
020700     PROCEDURE DIVISION.                                           00020700
020800*****************************************************************  00020800
020900*                                                                  00020900
021000     0000-MAIN-PROCESS.                                            00021000
021100         PERFORM 0010-INITIALIZE.                                  00021100
021200         PERFORM 0205-READ-EVENT.                                  00021200
021300         PERFORM 0200-PROCESS-EVENTS                               00021300
021400                 UNTIL WS-EVENT-EOF = 'Y'.                         00021400
021500         PERFORM 0220-ACCUMULATE-RESTAURANT-TOTALS.                00021500
021600         PERFORM 0230-ACCUMULATE-EMPLOYEE-TOTALS.                  00021600
021700         PERFORM 7000-RANK-EMPLOYEES.                              00021700
021800         PERFORM 0300-PRODUCE-REPORT.                              00021800
021900         PERFORM 0900-CLOSE-FILES.                                 00021900
022000         GOBACK.                                                   00022000
022100     0000-EXIT.                                                    00022100
022200         EXIT.                                                     00022200
022300*                                                                  00022300
022400     0010-INITIALIZE.                                              00022400
022500         PERFORM 0100-ACCEPT-RUN-PARMS.                            00022500
022600         PERFORM 0110-BUILD-CUM-DAYS-TABLE.                        00022600
022700         OPEN INPUT  TRCEVENT-FILE.                                00022700
022800         OPEN OUTPUT RESTRPT-FILE.                                 00022800
022900         IF WS-TRCEVENT-STATUS NOT = '00'                          00022900
023000            DISPLAY 'RESTMETR - ERROR OPENING TRCEVENT-FILE RC: '  00023000
023100                     WS-TRCEVENT-STATUS                            00023100
023200            MOVE 16 TO RETURN-CODE                                 00023200
023300            MOVE 'Y' TO WS-EVENT-EOF                               00023300
023400         END-IF.                                                   00023400
023500     0010-EXIT.                                                    00023500
023600         EXIT.                                                     00023600
023700*                                                                  00023700
023800     0100-ACCEPT-RUN-PARMS.                                        00023800
023900         ACCEPT WS-RUN-PARMS.                                      00023900
024000         IF WS-RCN-PERIOD-START > WS-RCN-PERIOD-END                00024000
024100            DISPLAY 'RESTMETR - WARNING, PERIOD START AFTER END'   00024100
024200         END-IF.                                                   00024200
024300     0100-EXIT.                                                    00024300
024400         EXIT.                                                     00024400
024500*                                                                  00024500
024600* CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR BASIS --        00024600
024700* FEBRUARY'S EXTRA DAY IN A LEAP YEAR IS ADDED SEPARATELY IN       00024700
024800* 9100-CALC-ELAPSED-SECONDS WHEN THE MONTH IS MARCH OR LATER.      00024800
024900     0110-BUILD-CUM-DAYS-TABLE.                                    00024900
025000         MOVE 0   TO WS-CUM-DAYS(1).                               00025000
025100         MOVE 31  TO WS-CUM-DAYS(2).                               00025100
025200         MOVE 59  TO WS-CUM-DAYS(3).                               00025200
025300         MOVE 90  TO WS-CUM-DAYS(4).                               00025300
025400         MOVE 120 TO WS-CUM-DAYS(5).                               00025400
025500         MOVE 151 TO WS-CUM-DAYS(6).                               00025500
025600         MOVE 181 TO WS-CUM-DAYS(7).                               00025600
025700         MOVE 212 TO WS-CUM-DAYS(8).                               00025700
025800         MOVE 243 TO WS-CUM-DAYS(9).                               00025800
025900         MOVE 273 TO WS-CUM-DAYS(10).                              00025900
026000         MOVE 304 TO WS-CUM-DAYS(11).                              00026000
026100         MOVE 334 TO WS-CUM-DAYS(12).                              00026100
026200     0110-EXIT.                                                    00026200
026300         EXIT.                                                     00026300
026400*                                                                  00026400
026500* ONE PASS OVER TRCEVENT-FILE.  ONLY STATUS-CHANGE EVENTS FOR THE  00026500
026600* REQUESTED RESTAURANT, WITHIN THE REQUESTED PERIOD (DATE PORTION  00026600
026700* OF THE TIMESTAMP ONLY), ARE FOLDED INTO THE TIMING TABLE.        00026700
026800     0200-PROCESS-EVENTS.                                          00026800
026900         IF TE-RESTAURANT-ID = WS-RC-RESTAURANT-ID                 00026900
027000            AND TE-TIMESTAMP(1:8) NOT < WS-RC-PERIOD-START         00027000
027100            AND TE-TIMESTAMP(1:8) NOT > WS-RC-PERIOD-END           00027100
027200            AND TE-EV-STATUS-CHANGE                                00027200
027300            PERFORM 0210-MATCH-ORDER-SLOT THRU 0210-EXIT           00027300
027400         END-IF.                                                   00027400
027500         PERFORM 0205-READ-EVENT.                                  00027500
027600     0200-EXIT.                                                    00027600
027700         EXIT.                                                     00027700
027800*                                                                  00027800
027900     0205-READ-EVENT.                                              00027900
028000         READ TRCEVENT-FILE                                        00028000
028100             AT END                                                00028100
028200                 MOVE 'Y' TO WS-EVENT-EOF                          00028200
028300         END-READ.                                                 00028300
028400     0205-EXIT.                                                    00028400
028500         EXIT.                                                     00028500
028600*                                                                  00028600
028700     0210-MATCH-ORDER-SLOT.                                        00028700
028800         PERFORM 9100-CALC-ELAPSED-SECONDS.                        00028800
028900         MOVE 0 TO WS-OT-FOUND-IX.                                 00028900
029000         MOVE 1 TO WS-OT-IX.                                       00029000
029100         PERFORM 0212-SCAN-FOR-ORDER                               00029100
029200                 UNTIL WS-OT-IX > WS-OT-COUNT                      00029200
029300                    OR WS-OT-FOUND-IX NOT = 0.                     00029300
029400         IF WS-OT-FOUND-IX = 0                                     00029400
029500            IF WS-OT-COUNT < WS-MAX-ORDERS                         00029500
029600               ADD 1 TO WS-OT-COUNT                                00029600
029700               MOVE WS-OT-COUNT TO WS-OT-FOUND-IX                  00029700
029800               MOVE TE-ORDER-ID                                    00029800
029900                    TO WS-OT-ORDER-ID(WS-OT-FOUND-IX)              00029900
030000            ELSE                                                   00030000
030100               DISPLAY 'RESTMETR - ORDER TIMING TABLE FULL'        00030100
030200               GO TO 0210-EXIT                                     00030200
030300            END-IF                                                 00030300
030400         END-IF.                                                   00030400
030500         EVALUATE TRUE                                             00030500
030600             WHEN TE-PREV-STATUS = 'PENDIENTE    '                 00030600
030700              AND TE-NEW-STATUS  = 'EN_PREPARACIO'                 00030700
030800                 MOVE WS-EVENT-SECONDS                             00030800
030900                      TO WS-OT-ASSIGN-SECS(WS-OT-FOUND-IX)         00030900
031000                 MOVE TE-EMPLOYEE-ID                               00031000
031100                      TO WS-OT-EMPLOYEE-ID(WS-OT-FOUND-IX)         00031100
031200             WHEN TE-PREV-STATUS = 'EN_PREPARACIO'                 00031200
031300              AND TE-NEW-STATUS  = 'LISTO        '                 00031300
031400                 MOVE WS-EVENT-SECONDS                             00031400
031500                      TO WS-OT-READY-SECS(WS-OT-FOUND-IX)          00031500
031600                 MOVE TE-EMPLOYEE-ID                               00031600
031700                      TO WS-OT-EMPLOYEE-ID(WS-OT-FOUND-IX)         00031700
031800                 MOVE 'Y' TO WS-OT-REACHED-LISTO(WS-OT-FOUND-IX)   00031800
031900             WHEN TE-PREV-STATUS = 'LISTO        '                 00031900
032000              AND TE-NEW-STATUS  = 'ENTREGADO    '                 00032000
032100                 MOVE WS-EVENT-SECONDS                             00032100
032200                      TO WS-OT-DELIVER-SECS(WS-OT-FOUND-IX)        00032200
032300                 MOVE TE-EMPLOYEE-ID                               00032300
032400                      TO WS-OT-EMPLOYEE-ID(WS-OT-FOUND-IX)         00032400
032500                 MOVE 'Y' TO WS-OT-REACHED-LISTO(WS-OT-FOUND-IX)   00032500
032600             WHEN OTHER                                            00032600
032700                 CONTINUE                                          00032700
032800         END-EVALUATE.                                             00032800
032900     0210-EXIT.                                                    00032900
033000         EXIT.                                                     00033000
033100*                                                                  00033100
033200     0212-SCAN-FOR-ORDER.                                          00033200
033300         IF WS-OT-ORDER-ID(WS-OT-IX) = TE-ORDER-ID                 00033300
033400            MOVE WS-OT-IX TO WS-OT-FOUND-IX                        00033400
033500         ELSE                                                      00033500
033600            ADD 1 TO WS-OT-IX                                      00033600
033700         END-IF.                                                   00033700
033800     0212-EXIT.                                                    00033800
033900         EXIT.                                                     00033900
034000*                                                                  00034000
034100     0220-ACCUMULATE-RESTAURANT-TOTALS.                            00034100
034200         PERFORM 0222-ACCUM-ONE-RESTAURANT-ORDER                   00034200
034300                 VARYING WS-OT-IX FROM 1 BY 1                      00034300
034400                 UNTIL WS-OT-IX > WS-OT-COUNT.                     00034400
034500         IF WS-RS-PREP-CNT > 0                                     00034500
034600            COMPUTE WS-RS-AVG-PREP =                               00034600
034700                    WS-RS-PREP-SUM / WS-RS-PREP-CNT                00034700
034800         ELSE                                                      00034800
034900            MOVE -1 TO WS-RS-AVG-PREP                              00034900
035000         END-IF.                                                   00035000
035100         IF WS-RS-DELIV-CNT > 0                                    00035100
035200            COMPUTE WS-RS-AVG-DELIV =                              00035200
035300                    WS-RS-DELIV-SUM / WS-RS-DELIV-CNT              00035300
035400         ELSE                                                      00035400
035500            MOVE -1 TO WS-RS-AVG-DELIV                             00035500
035600         END-IF.                                                   00035600
035700     0220-EXIT.                                                    00035700
035800         EXIT.                                                     00035800
035900*                                                                  00035900
036000     0222-ACCUM-ONE-RESTAURANT-ORDER.                              00036000
036100         IF WS-OT-REACHED-LISTO(WS-OT-IX) = 'Y'                    00036100
036200            ADD 1 TO WS-RS-TOTAL-ORDERS                            00036200
036300         END-IF.                                                   00036300
036400         IF WS-OT-ASSIGN-SECS(WS-OT-IX) >= 0                       00036400
036500            AND WS-OT-READY-SECS(WS-OT-IX) >= 0                    00036500
036600            COMPUTE WS-OT-PREP-DIFF =                              00036600
036700                    WS-OT-READY-SECS(WS-OT-IX)                     00036700
036800                  - WS-OT-ASSIGN-SECS(WS-OT-IX)                    00036800
036900            ADD WS-OT-PREP-DIFF TO WS-RS-PREP-SUM                  00036900
037000            ADD 1 TO WS-RS-PREP-CNT                                00037000
037100         END-IF.                                                   00037100
037200         IF WS-OT-READY-SECS(WS-OT-IX) >= 0                        00037200
037300            AND WS-OT-DELIVER-SECS(WS-OT-IX) >= 0                  00037300
037400            COMPUTE WS-OT-DELIV-DIFF =                             00037400
037500                    WS-OT-DELIVER-SECS(WS-OT-IX)                   00037500
037600                  - WS-OT-READY-SECS(WS-OT-IX)                     00037600
037700            ADD WS-OT-DELIV-DIFF TO WS-RS-DELIV-SUM                00037700
037800            ADD 1 TO WS-RS-DELIV-CNT                               00037800
037900         END-IF.                                                   00037900
038000     0222-EXIT.                                                    00038000
038100         EXIT.                                                     00038100
038200*                                                                  00038200
038300     0230-ACCUMULATE-EMPLOYEE-TOTALS.                              00038300
038400         PERFORM 0232-ACCUM-ONE-EMPLOYEE-ORDER THRU 0232-EXIT      00038400
038500                 VARYING WS-OT-IX FROM 1 BY 1                      00038500
038600                 UNTIL WS-OT-IX > WS-OT-COUNT.                     00038600
038700         PERFORM 0236-CALC-EMPLOYEE-AVERAGES                       00038700
038800                 VARYING WS-EMP-IX FROM 1 BY 1                     00038800
038900                 UNTIL WS-EMP-IX > WS-EMP-COUNT.                   00038900
039000     0230-EXIT.                                                    00039000
039100         EXIT.                                                     00039100
039200*                                                                  00039200
039300* AN EMPLOYEE IS CREDITED WITH AN ORDER ONLY IF THEY HAVE THE      00039300
039400* READY OR DELIVER EVENT FOR IT -- THAT IS THE ORDERS-PROCESSED    00039400
039450* CREDITING RULE THIS SHOP HAS USED SINCE CL*03 BELOW.             00039450
039500     0232-ACCUM-ONE-EMPLOYEE-ORDER.                                00039500
039600         IF WS-OT-EMPLOYEE-ID(WS-OT-IX) = 0                        00039600
039700            GO TO 0232-EXIT                                        00039700
039800         END-IF.                                                   00039800
039900         IF WS-OT-READY-SECS(WS-OT-IX) < 0                         00039900
040000            AND WS-OT-DELIVER-SECS(WS-OT-IX) < 0                   00040000
040100            GO TO 0232-EXIT                                        00040100
040200         END-IF.                                                   00040200
040300         PERFORM 0234-FIND-OR-ADD-EMPLOYEE.                        00040300
040400         IF WS-EMP-FOUND-IX = 0                                    00040400
040500            GO TO 0232-EXIT                                        00040500
040600         END-IF.                                                   00040600
040700         ADD 1 TO WS-EMP-ORDERS-PROC(WS-EMP-FOUND-IX).             00040700
040800         IF WS-OT-ASSIGN-SECS(WS-OT-IX) >= 0                       00040800
040900            AND WS-OT-READY-SECS(WS-OT-IX) >= 0                    00040900
041000            COMPUTE WS-OT-PREP-DIFF =                              00041000
041100                    WS-OT-READY-SECS(WS-OT-IX)                     00041100
041200                  - WS-OT-ASSIGN-SECS(WS-OT-IX)                    00041200
041300            ADD WS-OT-PREP-DIFF                                    00041300
041400                TO WS-EMP-PREP-SUM(WS-EMP-FOUND-IX)                00041400
041500            ADD 1 TO WS-EMP-PREP-CNT(WS-EMP-FOUND-IX)              00041500
041600         END-IF.                                                   00041600
041700         IF WS-OT-READY-SECS(WS-OT-IX) >= 0                        00041700
041800            AND WS-OT-DELIVER-SECS(WS-OT-IX) >= 0                  00041800
041900            COMPUTE WS-OT-DELIV-DIFF =                             00041900
042000                    WS-OT-DELIVER-SECS(WS-OT-IX)                   00042000
042100                  - WS-OT-READY-SECS(WS-OT-IX)                     00042100
042200            ADD WS-OT-DELIV-DIFF                                   00042200
042300                TO WS-EMP-DELIV-SUM(WS-EMP-FOUND-IX)               00042300
042400            ADD 1 TO WS-EMP-DELIV-CNT(WS-EMP-FOUND-IX)             00042400
042500         END-IF.                                                   00042500
042600     0232-EXIT.                                                    00042600
042700         EXIT.                                                     00042700
042800*                                                                  00042800
042900     0234-FIND-OR-ADD-EMPLOYEE.                                    00042900
043000         MOVE 0 TO WS-EMP-FOUND-IX.                                00043000
043100         MOVE 1 TO WS-EMP-IX.                                      00043100
043200         PERFORM 0235-SCAN-FOR-EMPLOYEE                            00043200
043300                 UNTIL WS-EMP-IX > WS-EMP-COUNT                    00043300
043400                    OR WS-EMP-FOUND-IX NOT = 0.                    00043400
043500         IF WS-EMP-FOUND-IX = 0                                    00043500
043600            IF WS-EMP-COUNT < WS-MAX-EMPLOYEES                     00043600
043700               ADD 1 TO WS-EMP-COUNT                               00043700
043800               MOVE WS-EMP-COUNT TO WS-EMP-FOUND-IX                00043800
043900               MOVE WS-OT-EMPLOYEE-ID(WS-OT-IX)                    00043900
044000                    TO WS-EMP-ID(WS-EMP-FOUND-IX)                  00044000
044100            ELSE                                                   00044100
044200               DISPLAY 'RESTMETR - EMPLOYEE TABLE FULL'            00044200
044300               MOVE 0 TO WS-EMP-FOUND-IX                           00044300
044400            END-IF                                                 00044400
044500         END-IF.                                                   00044500
044600     0234-EXIT.                                                    00044600
044700         EXIT.                                                     00044700
044800*                                                                  00044800
044900     0235-SCAN-FOR-EMPLOYEE.                                       00044900
045000         IF WS-EMP-ID(WS-EMP-IX) = WS-OT-EMPLOYEE-ID(WS-OT-IX)     00045000
045100            MOVE WS-EMP-IX TO WS-EMP-FOUND-IX                      00045100
045200         ELSE                                                      00045200
045300            ADD 1 TO WS-EMP-IX                                     00045300
045400         END-IF.                                                   00045400
045500     0235-EXIT.                                                    00045500
045600         EXIT.                                                     00045600
045700*                                                                  00045700
045800     0236-CALC-EMPLOYEE-AVERAGES.                                  00045800
045900         IF WS-EMP-PREP-CNT(WS-EMP-IX) > 0                         00045900
046000            COMPUTE WS-EMP-AVG-PREP(WS-EMP-IX) =                   00046000
046100                    WS-EMP-PREP-SUM(WS-EMP-IX)                     00046100
046200                  / WS-EMP-PREP-CNT(WS-EMP-IX)                     00046200
046300            MOVE WS-EMP-AVG-PREP(WS-EMP-IX)                        00046300
046400                 TO WS-EMP-SORT-PREP(WS-EMP-IX)                    00046400
046500         ELSE                                                      00046500
046600            MOVE -1 TO WS-EMP-AVG-PREP(WS-EMP-IX)                  00046600
046700            MOVE WS-EMP-NO-AVG-SENTINEL                            00046700
046800                 TO WS-EMP-SORT-PREP(WS-EMP-IX)                    00046800
046900         END-IF.                                                   00046900
047000         IF WS-EMP-DELIV-CNT(WS-EMP-IX) > 0                        00047000
047100            COMPUTE WS-EMP-AVG-DELIV(WS-EMP-IX) =                  00047100
047200                    WS-EMP-DELIV-SUM(WS-EMP-IX)                    00047200
047300                  / WS-EMP-DELIV-CNT(WS-EMP-IX)                    00047300
047400         ELSE                                                      00047400
047500            MOVE -1 TO WS-EMP-AVG-DELIV(WS-EMP-IX)                 00047500
047600         END-IF.                                                   00047600
047700     0236-EXIT.                                                    00047700
047800         EXIT.                                                     00047800
047900*                                                                  00047900
048000* ELAPSED SECONDS SINCE 2000-01-01 00:00:00 FOR THE CURRENT        00048000
048100* TRCEVENT-FILE RECORD'S TIMESTAMP, USING TE-TS-BD'S BROKEN-DOWN   00048100
048200* VIEW.  A MANUAL YEAR-BY-YEAR LEAP COUNT, NOT A CALENDAR          00048200
048300* FUNCTION -- THIS SHOP'S COMPILER HAS NONE.                       00048300
048400     9100-CALC-ELAPSED-SECONDS.                                    00048400
048500         MOVE 0 TO WS-ES-TOTAL-DAYS.                               00048500
048600         PERFORM 9110-ADD-ONE-YEAR-DAYS                            00048600
048700                 VARYING WS-ES-YEAR FROM 2000 BY 1                 00048700
048800                 UNTIL WS-ES-YEAR = TE-TS-YYYY.                    00048800
048900         MOVE TE-TS-YYYY TO WS-ES-LEAP-Q.                          00048900
049000         PERFORM 9120-TEST-LEAP-YEAR.                              00049000
049100         ADD WS-CUM-DAYS(TE-TS-MM) TO WS-ES-TOTAL-DAYS.            00049100
049200         ADD TE-TS-DD TO WS-ES-TOTAL-DAYS.                         00049200
049300         SUBTRACT 1 FROM WS-ES-TOTAL-DAYS.                         00049300
049400         IF WS-ES-IS-LEAP = 'Y' AND TE-TS-MM > 2                   00049400
049500            ADD 1 TO WS-ES-TOTAL-DAYS                              00049500
049600         END-IF.                                                   00049600
049700         COMPUTE WS-EVENT-SECONDS =                                00049700
049800                 (WS-ES-TOTAL-DAYS * 86400)                        00049800
049900               + (TE-TS-HH * 3600)                                 00049900
050000               + (TE-TS-MI * 60)                                   00050000
050100               + TE-TS-SS.                                         00050100
050200     9100-EXIT.                                                    00050200
050300         EXIT.                                                     00050300
050400*                                                                  00050400
050500     9110-ADD-ONE-YEAR-DAYS.                                       00050500
050600         MOVE WS-ES-YEAR TO WS-ES-LEAP-Q.                          00050600
050700         PERFORM 9120-TEST-LEAP-YEAR.                              00050700
050800         IF WS-ES-IS-LEAP = 'Y'                                    00050800
050900            ADD 366 TO WS-ES-TOTAL-DAYS                            00050900
051000         ELSE                                                      00051000
051100            ADD 365 TO WS-ES-TOTAL-DAYS                            00051100
051200         END-IF.                                                   00051200
051300     9110-EXIT.                                                    00051300
051400         EXIT.                                                     00051400
051500*                                                                  00051500
051600* A YEAR IS LEAP IF DIVISIBLE BY 4, UNLESS ALSO DIVISIBLE BY 100   00051600
051700* AND NOT BY 400.  TESTS WS-ES-LEAP-Q (SET BY THE CALLER TO        00051700
051800* WHICHEVER YEAR IS UNDER TEST).                                   00051800
051900     9120-TEST-LEAP-YEAR.                                          00051900
052000         MOVE 'N' TO WS-ES-IS-LEAP.                                00052000
052100         DIVIDE WS-ES-LEAP-Q BY 4                                  00052100
052200                GIVING WS-ES-LEAP-QUOT REMAINDER WS-ES-LEAP-R4.    00052200
052300         IF WS-ES-LEAP-R4 = 0                                      00052300
052400            DIVIDE WS-ES-LEAP-Q BY 100                             00052400
052500                   GIVING WS-ES-LEAP-QUOT                          00052500
052600                   REMAINDER WS-ES-LEAP-R100.                      00052600
052700            IF WS-ES-LEAP-R100 NOT = 0                             00052700
052800               MOVE 'Y' TO WS-ES-IS-LEAP                           00052800
052900            ELSE                                                   00052900
053000               DIVIDE WS-ES-LEAP-Q BY 400                          00053000
053100                      GIVING WS-ES-LEAP-QUOT                       00053100
053200                      REMAINDER WS-ES-LEAP-R400.                   00053200
053300               IF WS-ES-LEAP-R400 = 0                              00053300
053400                  MOVE 'Y' TO WS-ES-IS-LEAP                        00053400
053500               END-IF                                              00053500
053600            END-IF                                                 00053600
053700         END-IF.                                                   00053700
053800     9120-EXIT.                                                    00053800
053900         EXIT.                                                     00053900
054000*                                                                  00054000
054100* INSERTION SORT OVER WS-EMPLOYEE-TABLE, ASCENDING BY              00054100
054200* WS-EMP-SORT-PREP, TIES BROKEN BY WS-EMP-ORDERS-PROC DESCENDING   00054200
054300* -- RESTYLED FROM ADSORT1'S ARRAY-SHUFFLE TECHNIQUE.              00054300
054400     7000-RANK-EMPLOYEES.                                          00054400
054500         PERFORM 7010-INSERT-ONE-EMPLOYEE                          00054500
054600                 VARYING WS-EMP-MOVE-FROM FROM 2 BY 1              00054600
054700                 UNTIL WS-EMP-MOVE-FROM > WS-EMP-COUNT.            00054700
054800         PERFORM 7030-SET-ONE-RANK                                 00054800
054900                 VARYING WS-EMP-IX FROM 1 BY 1                     00054900
055000                 UNTIL WS-EMP-IX > WS-EMP-COUNT.                   00055000
055100     7000-EXIT.                                                    00055100
055200         EXIT.                                                     00055200
055300*                                                                  00055300
055400     7010-INSERT-ONE-EMPLOYEE.                                     00055400
055500         MOVE WS-EMP-ENTRY(WS-EMP-MOVE-FROM) TO WS-EMP-SWAP.       00055500
055600         COMPUTE WS-EMP-INSERT-TO = WS-EMP-MOVE-FROM - 1.          00055600
055700         MOVE 'N' TO WS-SWAP-STOP-SW.                              00055700
055800         PERFORM 7020-SHIFT-ONE-SLOT                               00055800
055900                 UNTIL WS-EMP-INSERT-TO <= 0                       00055900
056000                    OR WS-SWAP-STOP-SW = 'Y'.                      00056000
056100         MOVE WS-EMP-SWAP                                          00056100
056200              TO WS-EMP-ENTRY(WS-EMP-INSERT-TO + 1).               00056200
056300     7010-EXIT.                                                    00056300
056400         EXIT.                                                     00056400
056500*                                                                  00056500
056600* SHIFTS THE CURRENT SLOT RIGHT ONE POSITION WHEN THE SWAP ITEM    00056600
056700* BELONGS AHEAD OF IT; OTHERWISE RAISES WS-SWAP-STOP-SW AND THE    00056700
056800* GOVERNING PERFORM UNTIL IN 7010 STOPS THE SHIFT.                 00056800
056900     7020-SHIFT-ONE-SLOT.                                          00056900
057000         IF WS-SWAP-SORT-PREP <                                    00057000
057100               WS-EMP-SORT-PREP(WS-EMP-INSERT-TO)                  00057100
057200            OR (WS-SWAP-SORT-PREP =                                00057200
057300                   WS-EMP-SORT-PREP(WS-EMP-INSERT-TO)              00057300
057400                AND WS-SWAP-ORDERS-PROC >                          00057400
057500                    WS-EMP-ORDERS-PROC(WS-EMP-INSERT-TO))          00057500
057600            MOVE WS-EMP-ENTRY(WS-EMP-INSERT-TO)                    00057600
057700                 TO WS-EMP-ENTRY(WS-EMP-INSERT-TO + 1)             00057700
057800            COMPUTE WS-EMP-INSERT-TO = WS-EMP-INSERT-TO - 1        00057800
057900         ELSE                                                      00057900
058000            MOVE 'Y' TO WS-SWAP-STOP-SW                            00058000
058100         END-IF.                                                   00058100
058200     7020-EXIT.                                                    00058200
058300         EXIT.                                                     00058300
058400*                                                                  00058400
058500     7030-SET-ONE-RANK.                                            00058500
058600         MOVE WS-EMP-IX TO WS-EMP-RANK(WS-EMP-IX).                 00058600
058700     7030-EXIT.                                                    00058700
058800         EXIT.                                                     00058800
058900*                                                                  00058900
059000* SECONDS TO "M:SS" DISPLAY TEXT FOR THE REPORT.  NEGATIVE (WHICH  00059000
059100* INCLUDES THE -1 "NO AVERAGE" SENTINEL) PRINTS AS "0:00".         00059100
059200* MINUTES ARE UNPADDED, SECONDS ZERO-PADDED TO 2 DIGITS.           00059200
059300     9200-FORMAT-MIN-SEC.                                          00059300
059400         IF WS-FMT-SECONDS < 0                                     00059400
059500            MOVE '0:00    ' TO WS-FMT-MIN-SEC-TEXT                 00059500
059600         ELSE                                                      00059600
059700            DIVIDE WS-FMT-SECONDS BY 60                            00059700
059800                   GIVING WS-FMT-MINUTES                           00059800
059900                   REMAINDER WS-FMT-SECS-PART                      00059900
060000            MOVE WS-FMT-MINUTES TO WS-FMT-MIN-DIGITS               00060000
060100            MOVE 0 TO WS-FMT-LEAD-SPACES                           00060100
060200            INSPECT WS-FMT-MIN-DIGITS TALLYING                     00060200
060300                    WS-FMT-LEAD-SPACES FOR LEADING SPACE           00060300
060400            COMPUTE WS-FMT-MIN-START = WS-FMT-LEAD-SPACES + 1      00060400
060500            COMPUTE WS-FMT-MIN-LEN   = 7 - WS-FMT-LEAD-SPACES      00060500
060600            MOVE WS-FMT-SECS-PART TO WS-FMT-SEC-DIGITS             00060600
060700            MOVE SPACES TO WS-FMT-MIN-SEC-TEXT                     00060700
060800            STRING                                                 00060800
060900                WS-FMT-MIN-DIGITS                                  00060900
061000                    (WS-FMT-MIN-START:WS-FMT-MIN-LEN)              00061000
061100                    DELIMITED BY SIZE                              00061100
061200                ':' DELIMITED BY SIZE                              00061200
061300                WS-FMT-SEC-DIGITS DELIMITED BY SIZE                00061300
061400                INTO WS-FMT-MIN-SEC-TEXT                           00061400
061500            END-STRING                                             00061500
061520           IF WS-FMT-SEC-TRAILING NOT = WS-FMT-SEC-DIGITS          00061520
061540              MOVE WS-FMT-SEC-DIGITS TO WS-FMT-SEC-TRAILING        00061540
061560           END-IF                                                  00061560
061600         END-IF.                                                   00061600
061700     9200-EXIT.                                                    00061700
061800         EXIT.                                                     00061800
061900*                                                                  00061900
062000* HEADER BLOCK -- ONE RESTAURANT, ONE PERIOD PER RUN, SO THE       00062000
062100* HEADER'S TOTAL-ORDERS IS ALREADY THE REPORT'S GRAND TOTAL.       00062100
062200     8000-PRINT-HEADER.                                            00062200
062300         MOVE SPACES TO RR-PRINT-LINE.                             00062300
062400         MOVE 'RESTAURANT METRICS REPORT' TO RR-PRINT-LINE.        00062400
062500         WRITE RR-PRINT-LINE AFTER ADVANCING TOP-OF-FORM.          00062500
062600*                                                                  00062600
062700         MOVE WS-RC-RESTAURANT-ID TO WS-PRINT-RESTAURANT-ID.       00062700
062800         MOVE SPACES TO RR-PRINT-LINE.                             00062800
062900         STRING 'RESTAURANT: ' DELIMITED BY SIZE                   00062900
063000                WS-PRINT-RESTAURANT-ID DELIMITED BY SIZE           00063000
063100                '   PERIOD: ' DELIMITED BY SIZE                    00063100
063200                WS-RC-PERIOD-START DELIMITED BY SIZE               00063200
063300                ' TO ' DELIMITED BY SIZE                           00063300
063400                WS-RC-PERIOD-END DELIMITED BY SIZE                 00063400
063500                INTO RR-PRINT-LINE                                 00063500
063600         END-STRING.                                               00063600
063700         WRITE RR-PRINT-LINE AFTER ADVANCING 1.                    00063700
063800*                                                                  00063800
063900         MOVE WS-RS-TOTAL-ORDERS TO WS-PRINT-TOTAL-ORDERS.         00063900
064000         MOVE WS-RS-AVG-PREP TO WS-FMT-SECONDS.                    00064000
064100         PERFORM 9200-FORMAT-MIN-SEC.                              00064100
064200         MOVE WS-FMT-MIN-SEC-TEXT TO WS-HDR-AVG-PREP-TEXT.         00064200
064300         MOVE WS-RS-AVG-DELIV TO WS-FMT-SECONDS.                   00064300
064400         PERFORM 9200-FORMAT-MIN-SEC.                              00064400
064500         MOVE WS-FMT-MIN-SEC-TEXT TO WS-HDR-AVG-DELIV-TEXT.        00064500
064600         MOVE SPACES TO RR-PRINT-LINE.                             00064600
064700         STRING 'TOTAL ORDERS: ' DELIMITED BY SIZE                 00064700
064800                WS-PRINT-TOTAL-ORDERS DELIMITED BY SIZE            00064800
064900                '   AVG PREP TIME: ' DELIMITED BY SIZE             00064900
065000                WS-HDR-AVG-PREP-TEXT DELIMITED BY SIZE             00065000
065100                '   AVG DELIVERY TIME: ' DELIMITED BY SIZE         00065100
065200                WS-HDR-AVG-DELIV-TEXT DELIMITED BY SIZE            00065200
065300                INTO RR-PRINT-LINE                                 00065300
065400         END-STRING.                                               00065400
065500         WRITE RR-PRINT-LINE AFTER ADVANCING 1.                    00065500
065600*                                                                  00065600
065700         MOVE WS-EMP-COUNT TO WS-PRINT-ACTIVE-EMP.                 00065700
065800         MOVE SPACES TO RR-PRINT-LINE.                             00065800
065900         STRING 'ACTIVE EMPLOYEES: ' DELIMITED BY SIZE             00065900
066000                WS-PRINT-ACTIVE-EMP DELIMITED BY SIZE              00066000
066100                INTO RR-PRINT-LINE                                 00066100
066200         END-STRING.                                               00066200
066300         WRITE RR-PRINT-LINE AFTER ADVANCING 1.                    00066300
066400*                                                                  00066400
066500         MOVE SPACES TO RR-PRINT-LINE.                             00066500
066600         WRITE RR-PRINT-LINE AFTER ADVANCING 1.                    00066600
066700         MOVE 'RANK  EMP-ID     ORDERS  AVG-PREP  AVG-DELIV'       00066700
066800              TO RR-PRINT-LINE.                                    00066800
066900         WRITE RR-PRINT-LINE AFTER ADVANCING 1.                    00066900
067000     8000-EXIT.                                                    00067000
067100         EXIT.                                                     00067100
067200*                                                                  00067200
067300* ONE DETAIL LINE PER EMPLOYEE, IN RANK ORDER (TABLE IS ALREADY    00067300
067400* SORTED BY 7000-RANK-EMPLOYEES BEFORE THIS IS CALLED).            00067400
067500     8100-PRINT-EMPLOYEE-LINE.                                     00067500
067600         MOVE WS-EMP-RANK(WS-EMP-IX) TO WS-PRINT-RANK.             00067600
067700         MOVE WS-EMP-ID(WS-EMP-IX) TO WS-PRINT-EMP-ID.             00067700
067800         MOVE WS-EMP-ORDERS-PROC(WS-EMP-IX)                        00067800
067900              TO WS-PRINT-ORDERS-PROC.                             00067900
068000         MOVE WS-EMP-AVG-PREP(WS-EMP-IX) TO WS-FMT-SECONDS.        00068000
068100         PERFORM 9200-FORMAT-MIN-SEC.                              00068100
068200         MOVE WS-FMT-MIN-SEC-TEXT TO WS-DTL-AVG-PREP-TEXT.         00068200
068300         MOVE WS-EMP-AVG-DELIV(WS-EMP-IX) TO WS-FMT-SECONDS.       00068300
068400         PERFORM 9200-FORMAT-MIN-SEC.                              00068400
068500         MOVE WS-FMT-MIN-SEC-TEXT TO WS-DTL-AVG-DELIV-TEXT.        00068500
068600         MOVE SPACES TO RR-PRINT-LINE.                             00068600
068700         STRING WS-PRINT-RANK      DELIMITED BY SIZE               00068700
068800                '    '             DELIMITED BY SIZE               00068800
068900                WS-PRINT-EMP-ID    DELIMITED BY SIZE               00068900
069000                '  '               DELIMITED BY SIZE               00069000
069100                WS-PRINT-ORDERS-PROC DELIMITED BY SIZE             00069100
069200                '  '               DELIMITED BY SIZE               00069200
069300                WS-DTL-AVG-PREP-TEXT DELIMITED BY SIZE             00069300
069400                '  '               DELIMITED BY SIZE               00069400
069500                WS-DTL-AVG-DELIV-TEXT DELIMITED BY SIZE            00069500
069600                INTO RR-PRINT-LINE                                 00069600
069700         END-STRING.                                               00069700
069800         WRITE RR-PRINT-LINE AFTER ADVANCING 1.                    00069800
069900     8100-EXIT.                                                    00069900
070000         EXIT.                                                     00070000
070100*                                                                  00070100
070200     0300-PRODUCE-REPORT.                                          00070200
070300         PERFORM 8000-PRINT-HEADER.                                00070300
070400         PERFORM 8100-PRINT-EMPLOYEE-LINE                          00070400
070500                 VARYING WS-EMP-IX FROM 1 BY 1                     00070500
070600                 UNTIL WS-EMP-IX > WS-EMP-COUNT.                   00070600
070700     0300-EXIT.                                                    00070700
070800         EXIT.                                                     00070800
070900*                                                                  00070900
071000     0900-CLOSE-FILES.                                             00071000
071100         CLOSE TRCEVENT-FILE RESTRPT-FILE.                         00071100
071200     0900-EXIT.                                                    00071200
071300         EXIT.                                                     00071300
