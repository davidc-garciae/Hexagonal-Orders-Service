000100*****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE ORDER PROCESSING CENTER     00000200
000300* ALL RIGHTS RESERVED                                              00000300
000400*****************************************************************  00000400
000500* PROGRAM:  ORDPROC                                                00000500
000600*                                                                  00000600
000700* AUTHOR :  R. KEEFER                                              00000700
000800*                                                                  00000800
000900* READS ONE ORDER-TRANSACTION RECORD PER LOGICAL TRANSACTION AND   00000900
001000* APPLIES THE ORDER LIFECYCLE (CREATE/ASSIGN/READY/DELIVER/        00001000
001100* CANCEL) AGAINST THE INDEXED ORDER MASTER FILE.  EVERY ACCEPTED   00001100
001200* TRANSITION APPENDS A TRACEABILITY EVENT.  REJECTED TRANSACTIONS  00001200
001300* WRITE NO MASTER UPDATE AND NO EVENT -- THEY ARE COUNTED AND      00001300
001400* SHOWN ON THE RUN SUMMARY AT END OF JOB.                          00001400
001500*                                                                  00001500
001600*    CL*01  04/17/91  RAK  ORIGINAL PROGRAM                        00001600
001700*    CL*02  09/02/92  RAK  ADDED OM-UPDATED-TS MAINTENANCE         00001700
001800*    CL*03  03/11/94  DWS  ADDED ALTERNATE-KEY SCAN FOR THE        00001800
001900*                          ONE-ACTIVE-ORDER-PER-CUSTOMER CHECK     00001900
002000*    CL*04  11/20/98  JTW  Y2K -- RUN TIMESTAMP NOW BUILT FROM A   00002000
002100*                          4-DIGIT ACCEPT FROM DATE YYYYMMDD       00002100
002200*    CL*05  02/08/05  SDP  PIN GENERATOR REWORKED TO A MANUAL      00002200
002300*                          CONGRUENTIAL FORMULA, NO FUNCTION       00002300
002400*                          RANDOM                                  00002400
002500*    CL*06  07/19/07  SDP  ADDED WS-MAX-SELECT RUN-CONTROL LIMIT   00002500
002600*    CL*07  03/02/12  DWS  1000-CREATE-ORDER NOW DRAINS THE ITEM   00002600
002700*                          LINES BEFORE THE ID/ACTIVE-ORDER CHECKS 00002700
002800*                          -- A REJECTED CREATE WAS LEAVING ITS    00002800
002900*                          ITEM LINES ON ORDITEM-FILE FOR THE NEXT 00002900
003000*                          TRANSACTION TO MISREAD                  00003000
003100*    CL*08  08/10/26  DWS  ADDED WS-REJECT-TOTALS SO THE RUN       00003100
003200*                          SUMMARY SHOWS REJECTS BROKEN OUT BY     00003200
003300*                          REASON CODE, NOT JUST ONE RUN-WIDE COUNT00003300
003400*****************************************************************  00003400
003500     IDENTIFICATION DIVISION.                                      00003500
003600     PROGRAM-ID.    ORDPROC.                                       00003600
003700     AUTHOR.        R. KEEFER.                                     00003700
003800     INSTALLATION.  ORDER PROCESSING CENTER.                       00003800
003900     DATE-WRITTEN.  04/17/91.                                      00003900
004000     DATE-COMPILED.                                                00004000
004100     SECURITY.      NON-CONFIDENTIAL.                              00004100
004200*                                                                  00004200
004300     ENVIRONMENT DIVISION.                                         00004300
004400     CONFIGURATION SECTION.                                        00004400
004500     SOURCE-COMPUTER.  IBM-390.                                    00004500
004600     OBJECT-COMPUTER.  IBM-390.                                    00004600
004700     SPECIAL-NAMES.                                                00004700
004800         C01 IS TOP-OF-FORM                                        00004800
004900         CLASS DIGITS IS '0' THRU '9'.                             00004900
005000*                                                                  00005000
005100     INPUT-OUTPUT SECTION.                                         00005100
005200     FILE-CONTROL.                                                 00005200
005300         SELECT ORDTRAN-FILE ASSIGN TO ORDTRAN                     00005300
005400             ORGANIZATION IS LINE SEQUENTIAL                       00005400
005500             FILE STATUS  IS WS-ORDTRAN-STATUS.                    00005500
005600*                                                                  00005600
005700         SELECT ORDMAST-FILE ASSIGN TO ORDMAST                     00005700
005800             ORGANIZATION   IS INDEXED                             00005800
005900             ACCESS MODE    IS DYNAMIC                             00005900
006000             RECORD KEY     IS OM-ORDER-ID                         00006000
006100             ALTERNATE RECORD KEY IS OM-CUSTOMER-ID                00006100
006200                 WITH DUPLICATES                                   00006200
006300             FILE STATUS    IS WS-ORDMAST-STATUS.                  00006300
006400*                                                                  00006400
006500         SELECT ORDITEM-FILE ASSIGN TO ORDITEM                     00006500
006600             ORGANIZATION IS LINE SEQUENTIAL                       00006600
006700             FILE STATUS  IS WS-ORDITEM-STATUS.                    00006700
006800*                                                                  00006800
006900         SELECT TRCEVENT-FILE ASSIGN TO TRCEVENT                   00006900
007000             ORGANIZATION IS LINE SEQUENTIAL                       00007000
007100             FILE STATUS  IS WS-TRCEVENT-STATUS.                   00007100
007200*                                                                  00007200
007300     DATA DIVISION.                                                00007300
007400     FILE SECTION.                                                 00007400
007500*                                                                  00007500
007600     FD  ORDTRAN-FILE                                              00007600
007700         RECORDING MODE IS F.                                      00007700
007800     COPY ORDTRAN.                                                 00007800
007900*                                                                  00007900
008000     FD  ORDMAST-FILE                                              00008000
008100         RECORDING MODE IS F.                                      00008100
008200     COPY ORDMAST.                                                 00008200
008300*                                                                  00008300
008400     FD  ORDITEM-FILE                                              00008400
008500         RECORDING MODE IS F.                                      00008500
008600     COPY ORDITEM.                                                 00008600
008700*                                                                  00008700
008800     FD  TRCEVENT-FILE                                             00008800
008900         RECORDING MODE IS F.                                      00008900
009000     COPY TRCEVENT.                                                00009000
009100*                                                                  00009100
009200     WORKING-STORAGE SECTION.                                      00009200
009300*                                                                  00009300
009400     01  WS-FIELDS.                                                00009400
009500         05  WS-ORDTRAN-STATUS    PIC X(02)  VALUE SPACES.         00009500
009600         05  WS-ORDMAST-STATUS    PIC X(02)  VALUE SPACES.         00009600
009700         05  WS-ORDITEM-STATUS    PIC X(02)  VALUE SPACES.         00009700
009800         05  WS-TRCEVENT-STATUS   PIC X(02)  VALUE SPACES.         00009800
009900         05  WS-REJECT-REASON     PIC X(70) VALUE SPACES.          00009900
010000         05  FILLER               PIC X(01).                       00010000
010100*                                                                  00010100
010200     77  WS-TRAN-EOF               PIC X(01)  VALUE 'N'.           00010200
010300     77  WS-MASTER-FOUND           PIC X(01)  VALUE 'N'.           00010300
010400     77  WS-TRAN-ACCEPTED          PIC X(01)  VALUE 'N'.           00010400
010500     77  WS-ACTIVE-ORDER-FOUND     PIC X(01)  VALUE 'N'.           00010500
010600     77  WS-ITEM-BAD               PIC X(01)  VALUE 'N'.           00010600
010700*                                                                  00010700
010800     01  WS-RUN-TIMESTAMP.                                         00010800
010900         05  WS-RUN-DATE             PIC 9(08).                    00010900
011000         05  WS-RUN-TIME             PIC 9(06).                    00011000
011100         05  FILLER                  PIC X(01).                    00011100
011200     01  WS-RUN-TS-TEXT              PIC X(14).                    00011200
011300*                                                                  00011300
011400     77  WS-MAX-SELECT          PIC S9(7) COMP   VALUE +999999.    00011400
011500     77  WS-ITEM-IX                PIC S9(4) COMP   VALUE +0.      00011500
011600*                                                                  00011600
011700     01  WS-COUNTERS.                                              00011700
011800         05  WS-TRAN-READ         PIC S9(7) COMP-3 VALUE +0.       00011800
011900         05  WS-TRAN-ACCEPT-CNT   PIC S9(7) COMP-3 VALUE +0.       00011900
012000         05  WS-TRAN-REJECT-CNT   PIC S9(7) COMP-3 VALUE +0.       00012000
012100         05  FILLER               PIC X(01).                       00012100
012200*                                                                  00012200
012300     01  WS-ACTION-TOTALS.                                         00012300
012400         05  WS-ACTION-ENTRY OCCURS 5 TIMES                        00012400
012500                             INDEXED BY WS-ACT-IX.                 00012500
012600             10  WS-ACT-CODE      PIC X(07).                       00012600
012700             10  WS-ACT-REQUESTS  PIC S9(7) COMP-3 VALUE +0.       00012700
012800             10  WS-ACT-ACCEPTED  PIC S9(7) COMP-3 VALUE +0.       00012800
012900             10  WS-ACT-REJECTED  PIC S9(7) COMP-3 VALUE +0.       00012900
013000             10  FILLER           PIC X(01).                       00013000
013100*                                                                  00013100
013200* -- PER-RUN REJECTION TOTALS BY REASON CODE, SO 9000-PRINT-       00013200
013300*    RUN-SUMMARY CAN SHOW REJECTS BROKEN OUT BY REASON --          00013300
013400*    SAME IDEA AS WS-ACTION-TOTALS ABOVE, ONE ENTRY PER REASON --  00013400
013500     01  WS-REJECT-TOTALS.                                         00013500
013600        05  WS-REJECT-ENTRY OCCURS 8 TIMES                         00013600
013700                            INDEXED BY WS-REJ-IX.                  00013700
013800            10  WS-REJ-CODE      PIC X(07).                        00013800
013900            10  WS-REJ-COUNT     PIC S9(7) COMP-3 VALUE +0.        00013900
014000            10  FILLER           PIC X(01).                        00014000
014100*                                                                  00014100
014200     01  WS-PIN-WORK.                                              00014200
014300         05  WS-PIN-SEED          PIC S9(9) COMP   VALUE +0.       00014300
014400         05  WS-PIN-COUNTER       PIC S9(7) COMP   VALUE +0.       00014400
014500         05  WS-PIN-PRODUCT       PIC S9(9) COMP   VALUE +0.       00014500
014600         05  WS-PIN-QUOT          PIC S9(9) COMP   VALUE +0.       00014600
014700         05  WS-PIN-REM           PIC S9(9) COMP   VALUE +0.       00014700
014800         05  WS-PIN-NUMBER        PIC 9(06)         VALUE ZERO.    00014800
014900         05  FILLER               PIC X(01).                       00014900
015000*                                                                  00015000
015100* -- CANNED REJECT MESSAGE, BUILT IN TWO PIECES LIKE SAM1'S        00015100
015200*    MSG-TRAN-SCALE FIELDS, SO NEITHER PIECE RUNS PAST AREA B --   00015200
015300     01  WS-MSG-CANCEL-REJECT.                                     00015300
015400         05  FILLER               PIC X(35)                        00015400
015500                  VALUE 'LO SENTIMOS, TU PEDIDO YA ESTA EN  '.     00015500
015600         05  FILLER               PIC X(35)                        00015600
015700                  VALUE 'PREPARACION Y NO SE PUEDE CANCELAR '.     00015700
015800*                                                                  00015800
015900* -- SAVED "PREVIOUS STATUS" WORK FIELD FOR THE TRACE EVENT --     00015900
016000     01  WS-EVENT-WORK.                                            00016000
016100         05  WS-EV-PREV-STATUS    PIC X(13) VALUE SPACES.          00016100
016200         05  WS-EV-NEW-STATUS     PIC X(13) VALUE SPACES.          00016200
016300         05  WS-EV-TYPE           PIC X(20) VALUE SPACES.          00016300
016400         05  WS-EV-EMPLOYEE       PIC 9(09) VALUE ZERO.            00016400
016500         05  FILLER               PIC X(01).                       00016500
016600*                                                                  00016600
016700*                                                                  00016700
016800*****************************************************************  00016800
016900     PROCEDURE DIVISION.                                           00016900
017000*****************************************************************  00017000
017100*                                                                  00017100
017200     0000-MAIN-PROCESS.                                            00017200
017300         PERFORM 0010-INITIALIZE.                                  00017300
017400         PERFORM 0100-READ-TRANSACTION.                            00017400
017500         PERFORM 0200-DISPATCH-TRANSACTION                         00017500
017600                 UNTIL WS-TRAN-EOF = 'Y'.                          00017600
017700         PERFORM 9000-PRINT-RUN-SUMMARY.                           00017700
017800         PERFORM 0900-CLOSE-FILES.                                 00017800
017900         GOBACK.                                                   00017900
018000     0000-EXIT.                                                    00018000
018100         EXIT.                                                     00018100
018200*                                                                  00018200
018300     0010-INITIALIZE.                                              00018300
018400         ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                    00018400
018500         ACCEPT WS-RUN-TIME FROM TIME.                             00018500
018600         STRING WS-RUN-DATE WS-RUN-TIME DELIMITED BY SIZE          00018600
018700                INTO WS-RUN-TS-TEXT.                               00018700
018800         MOVE 'CREATE '  TO WS-ACT-CODE(1).                        00018800
018900         MOVE 'ASSIGN '  TO WS-ACT-CODE(2).                        00018900
019000         MOVE 'READY  '  TO WS-ACT-CODE(3).                        00019000
019100         MOVE 'DELIVER'  TO WS-ACT-CODE(4).                        00019100
019200         MOVE 'CANCEL '  TO WS-ACT-CODE(5).                        00019200
019300         MOVE 'BADREQ '  TO WS-REJ-CODE(1).                        00019300
019400         MOVE 'ACTIVE '  TO WS-REJ-CODE(2).                        00019400
019500         MOVE 'NOTFND '  TO WS-REJ-CODE(3).                        00019500
019600         MOVE 'BADSTAT'  TO WS-REJ-CODE(4).                        00019600
019700         MOVE 'FORBID '  TO WS-REJ-CODE(5).                        00019700
019800         MOVE 'BADPIN '  TO WS-REJ-CODE(6).                        00019800
019900         MOVE 'IOERR  '  TO WS-REJ-CODE(7).                        00019900
020000         MOVE 'TRCERR '  TO WS-REJ-CODE(8).                        00020000
020100         OPEN INPUT  ORDTRAN-FILE                                  00020100
020200                     ORDITEM-FILE                                  00020200
020300              I-O    ORDMAST-FILE                                  00020300
020400              EXTEND TRCEVENT-FILE.                                00020400
020500         IF WS-ORDTRAN-STATUS NOT = '00'                           00020500
020600            DISPLAY 'ORDPROC - ERROR OPENING ORDTRAN-FILE RC: '    00020600
020700                     WS-ORDTRAN-STATUS                             00020700
020800            MOVE 16 TO RETURN-CODE                                 00020800
020900            MOVE 'Y' TO WS-TRAN-EOF                                00020900
021000         END-IF.                                                   00021000
021100         IF WS-ORDMAST-STATUS NOT = '00'                           00021100
021200            AND WS-ORDMAST-STATUS NOT = '05'                       00021200
021300            DISPLAY 'ORDPROC - ERROR OPENING ORDMAST-FILE RC: '    00021300
021400                     WS-ORDMAST-STATUS                             00021400
021500            MOVE 16 TO RETURN-CODE                                 00021500
021600            MOVE 'Y' TO WS-TRAN-EOF                                00021600
021700         END-IF.                                                   00021700
021800     0010-EXIT.                                                    00021800
021900         EXIT.                                                     00021900
022000*                                                                  00022000
022100* WS-MAX-SELECT IS THE OPTIONAL RUN-CONTROL LIMIT TRANSLATED FROM  00022100
022200* THE ORDER-LISTING PAGE/SIZE PARAMETERS (BUSINESS RULES LISTING   00022200
022300* RULE 3) -- HERE IT CAPS TOTAL TRANSACTIONS HONORED PER RUN.      00022300
022400* DEFAULT +999999 MEANS "NO PRACTICAL LIMIT".                      00022400
022500     0100-READ-TRANSACTION.                                        00022500
022600         IF WS-TRAN-READ NOT < WS-MAX-SELECT                       00022600
022700            MOVE 'Y' TO WS-TRAN-EOF                                00022700
022800         ELSE                                                      00022800
022900            READ ORDTRAN-FILE                                      00022900
023000                AT END                                             00023000
023100                    MOVE 'Y' TO WS-TRAN-EOF                        00023100
023200            END-READ                                               00023200
023300            IF WS-TRAN-EOF NOT = 'Y'                               00023300
023400               ADD 1 TO WS-TRAN-READ                               00023400
023500            END-IF                                                 00023500
023600         END-IF.                                                   00023600
023700     0100-EXIT.                                                    00023700
023800         EXIT.                                                     00023800
023900*                                                                  00023900
024000     0200-DISPATCH-TRANSACTION.                                    00024000
024100         MOVE 'N' TO WS-TRAN-ACCEPTED.                             00024100
024200         MOVE SPACES TO WS-REJECT-REASON.                          00024200
024300         SET WS-ACT-IX TO 0.                                       00024300
024400         SET WS-REJ-IX TO 0.                                       00024400
024500         EVALUATE TRUE                                             00024500
024600             WHEN OT-ACT-CREATE                                    00024600
024700                 SET WS-ACT-IX TO 1                                00024700
024800                 ADD 1 TO WS-ACT-REQUESTS(1)                       00024800
024900                 PERFORM 1000-CREATE-ORDER THRU 1000-EXIT          00024900
025000             WHEN OT-ACT-ASSIGN                                    00025000
025100                 SET WS-ACT-IX TO 2                                00025100
025200                 ADD 1 TO WS-ACT-REQUESTS(2)                       00025200
025300                 PERFORM 2000-ASSIGN-ORDER THRU 2000-EXIT          00025300
025400             WHEN OT-ACT-READY                                     00025400
025500                 SET WS-ACT-IX TO 3                                00025500
025600                 ADD 1 TO WS-ACT-REQUESTS(3)                       00025600
025700                 PERFORM 3000-MARK-ORDER-READY THRU 3000-EXIT      00025700
025800             WHEN OT-ACT-DELIVER                                   00025800
025900                 SET WS-ACT-IX TO 4                                00025900
026000                 ADD 1 TO WS-ACT-REQUESTS(4)                       00026000
026100                 PERFORM 4000-DELIVER-ORDER THRU 4000-EXIT         00026100
026200             WHEN OT-ACT-CANCEL                                    00026200
026300                 SET WS-ACT-IX TO 5                                00026300
026400                 ADD 1 TO WS-ACT-REQUESTS(5)                       00026400
026500                 PERFORM 5000-CANCEL-ORDER THRU 5000-EXIT          00026500
026600             WHEN OTHER                                            00026600
026700                 MOVE 'UNKNOWN ACTION CODE ON TRANSACTION'         00026700
026800                      TO WS-REJECT-REASON                          00026800
026900                 SET WS-REJ-IX TO 1                                00026900
027000         END-EVALUATE.                                             00027000
027100         IF WS-TRAN-ACCEPTED = 'Y'                                 00027100
027200            ADD 1 TO WS-TRAN-ACCEPT-CNT                            00027200
027300            IF WS-ACT-IX NOT = 0                                   00027300
027400               ADD 1 TO WS-ACT-ACCEPTED(WS-ACT-IX)                 00027400
027500            END-IF                                                 00027500
027600         ELSE                                                      00027600
027700            ADD 1 TO WS-TRAN-REJECT-CNT                            00027700
027800            IF WS-ACT-IX NOT = 0                                   00027800
027900               ADD 1 TO WS-ACT-REJECTED(WS-ACT-IX)                 00027900
028000            END-IF                                                 00028000
028100            IF WS-REJ-IX NOT = 0                                   00028100
028200               ADD 1 TO WS-REJ-COUNT(WS-REJ-IX)                    00028200
028300            END-IF                                                 00028300
028400           DISPLAY 'ORDPROC - TRANSACTION REJECTED - ACT: '        00028400
028500                   OT-TV-ACTION ' ORD: ' OT-TV-ORDER-ID            00028500
028600                   ' - ' WS-REJECT-REASON                          00028600
028700         END-IF.                                                   00028700
028800         PERFORM 0100-READ-TRANSACTION.                            00028800
028900     0200-EXIT.                                                    00028900
029000         EXIT.                                                     00029000
029100*                                                                  00029100
029200*****************************************************************  00029200
029300* CREATE -- VALIDATES AND FILES A NEW ORDER (RULES 1 THRU 6)       00029300
029400*****************************************************************  00029400
029500     1000-CREATE-ORDER.                                            00029500
029600*    ORDITEM-FILE IS READ BY POSITION, NOT BY KEY, SO THE          00029600
029700*    TRANSACTION'S ITEM LINES MUST BE DRAINED HERE BEFORE ANY      00029700
029800*    EARLY EXIT BELOW -- OTHERWISE THE NEXT CREATE TRANSACTION'S   00029800
029900*    1030-READ-AND-CHECK-ITEMS MISREADS THIS ONE'S LEFTOVER LINES  00029900
030000         MOVE 'N' TO WS-ITEM-BAD.                                  00030000
030100         PERFORM 1030-READ-AND-CHECK-ITEMS.                        00030100
030200         IF OT-CUSTOMER-ID = 0 OR OT-RESTAURANT-ID = 0             00030200
030300            MOVE 'CUSTOMER AND RESTAURANT ID ARE REQUIRED'         00030300
030400                 TO WS-REJECT-REASON                               00030400
030500            SET WS-REJ-IX TO 1                                     00030500
030600            GO TO 1000-EXIT                                        00030600
030700         END-IF.                                                   00030700
030800         IF OT-ITEM-COUNT = 0                                      00030800
030900            MOVE 'AT LEAST ONE ORDER ITEM IS REQUIRED'             00030900
031000                 TO WS-REJECT-REASON                               00031000
031100            SET WS-REJ-IX TO 1                                     00031100
031200            GO TO 1000-EXIT                                        00031200
031300         END-IF.                                                   00031300
031400         PERFORM 1020-CHECK-ACTIVE-ORDER.                          00031400
031500         IF WS-ACTIVE-ORDER-FOUND = 'Y'                            00031500
031600            MOVE 'CUSTOMER ALREADY HAS AN ACTIVE ORDER'            00031600
031700                 TO WS-REJECT-REASON                               00031700
031800            SET WS-REJ-IX TO 2                                     00031800
031900            GO TO 1000-EXIT                                        00031900
032000         END-IF.                                                   00032000
032100         IF WS-ITEM-BAD = 'Y'                                      00032100
032200*    WS-REJECT-REASON WAS ALREADY BUILT BY 1035-READ-ONE-ITEM,     00032200
032300*    FROM OI-ITEM-MSG-VIEW, NAMING THE OFFENDING DISH LINE         00032300
032400            GO TO 1000-EXIT                                        00032400
032500         END-IF.                                                   00032500
032600*    RULE 5 - DISH/RESTAURANT CATALOG CHECK IS AN EXTERNAL         00032600
032700*    SERVICE CALL IN THE ONLINE SYSTEM AND IS NOT REPEATED HERE.   00032700
032800*    BATCH TRUSTS THE ITEM LINES AS SUBMITTED.  NO CODE NEEDED.    00032800
032900         PERFORM 1040-WRITE-MASTER.                                00032900
033000     1000-EXIT.                                                    00033000
033100         EXIT.                                                     00033100
033200*                                                                  00033200
033300     1020-CHECK-ACTIVE-ORDER.                                      00033300
033400         MOVE 'N' TO WS-ACTIVE-ORDER-FOUND.                        00033400
033500         MOVE OT-CUSTOMER-ID TO OM-KA-CUSTOMER-ID.                 00033500
033600         START ORDMAST-FILE KEY IS NOT LESS THAN OM-CUSTOMER-ID    00033600
033700             INVALID KEY                                           00033700
033800                 MOVE 'N' TO WS-ACTIVE-ORDER-FOUND                 00033800
033900         END-START.                                                00033900
034000         IF WS-ORDMAST-STATUS = '00'                               00034000
034100            PERFORM 1025-SCAN-ACTIVE-LOOP                          00034100
034200                    UNTIL WS-ORDMAST-STATUS NOT = '00'             00034200
034300                    OR OM-CUSTOMER-ID NOT = OT-CUSTOMER-ID         00034300
034400         END-IF.                                                   00034400
034500     1020-EXIT.                                                    00034500
034600         EXIT.                                                     00034600
034700*                                                                  00034700
034800     1025-SCAN-ACTIVE-LOOP.                                        00034800
034900         READ ORDMAST-FILE NEXT RECORD                             00034900
035000             AT END                                                00035000
035100                 MOVE '10' TO WS-ORDMAST-STATUS                    00035100
035200         END-READ.                                                 00035200
035300         IF WS-ORDMAST-STATUS = '00'                               00035300
035400            AND OM-CUSTOMER-ID = OT-CUSTOMER-ID                    00035400
035500            AND (OM-ST-PENDIENTE OR OM-ST-PREPARACION              00035500
035600                 OR OM-ST-LISTO)                                   00035600
035700               MOVE 'Y' TO WS-ACTIVE-ORDER-FOUND                   00035700
035800               MOVE '10' TO WS-ORDMAST-STATUS                      00035800
035900         END-IF.                                                   00035900
036000     1025-EXIT.                                                    00036000
036100         EXIT.                                                     00036100
036200*                                                                  00036200
036300     1030-READ-AND-CHECK-ITEMS.                                    00036300
036400         PERFORM 1035-READ-ONE-ITEM                                00036400
036500                 VARYING WS-ITEM-IX FROM 1 BY 1                    00036500
036600                 UNTIL WS-ITEM-IX > OT-ITEM-COUNT.                 00036600
036700     1030-EXIT.                                                    00036700
036800         EXIT.                                                     00036800
036900*                                                                  00036900
037000     1035-READ-ONE-ITEM.                                           00037000
037100         READ ORDITEM-FILE                                         00037100
037200             AT END                                                00037200
037300                 MOVE 'Y' TO WS-ITEM-BAD                           00037300
037400                 MOVE 'ORDER ITEM RECORD MISSING ON ORDITEM-FILE'  00037400
037500                      TO WS-REJECT-REASON                          00037500
037600            SET WS-REJ-IX TO 1                                     00037600
037700         END-READ.                                                 00037700
037800         IF WS-ORDITEM-STATUS = '00'                               00037800
037900            IF OI-DISH-ID = 0 OR OI-QUANTITY = 0                   00037900
038000               MOVE 'Y' TO WS-ITEM-BAD                             00038000
038100               STRING 'ITEM REJECTED - DISH ' OI-MV-DISH-ID        00038100
038200                      ' HAS A ZERO DISH ID OR QUANTITY'            00038200
038300                      DELIMITED BY SIZE INTO WS-REJECT-REASON      00038300
038400            SET WS-REJ-IX TO 1                                     00038400
038500            END-IF                                                 00038500
038600         END-IF.                                                   00038600
038700     1035-EXIT.                                                    00038700
038800         EXIT.                                                     00038800
038900*                                                                  00038900
039000     1040-WRITE-MASTER.                                            00039000
039100         MOVE OT-ORDER-ID      TO OM-ORDER-ID.                     00039100
039200         MOVE OT-CUSTOMER-ID   TO OM-CUSTOMER-ID.                  00039200
039300         MOVE OT-RESTAURANT-ID TO OM-RESTAURANT-ID.                00039300
039400         MOVE 0                TO OM-EMPLOYEE-ID.                  00039400
039500         MOVE 'PENDIENTE    '  TO OM-STATUS.                       00039500
039600         MOVE SPACES           TO OM-PIN.                          00039600
039700         MOVE WS-RUN-TS-TEXT   TO OM-CREATED-TS.                   00039700
039800         MOVE WS-RUN-TS-TEXT   TO OM-UPDATED-TS.                   00039800
039900         MOVE OT-ITEM-COUNT    TO OM-ITEM-COUNT.                   00039900
040000         WRITE OM-ORDER-MASTER-RECORD.                             00040000
040100         IF WS-ORDMAST-STATUS NOT = '00'                           00040100
040200            MOVE 'MASTER WRITE FAILED - DUPLICATE ORDER ID'        00040200
040300                 TO WS-REJECT-REASON                               00040300
040400            SET WS-REJ-IX TO 7                                     00040400
040500         ELSE                                                      00040500
040600            MOVE SPACES TO WS-EV-PREV-STATUS                       00040600
040700            MOVE 'PENDIENTE    ' TO WS-EV-NEW-STATUS               00040700
040800            MOVE 'ORDER_STATUS_CHANGE ' TO WS-EV-TYPE              00040800
040900            MOVE 0 TO WS-EV-EMPLOYEE                               00040900
041000            PERFORM 8000-WRITE-TRACE-EVENT                         00041000
041100            IF WS-ITEM-BAD = 'N'                                   00041100
041200               MOVE 'Y' TO WS-TRAN-ACCEPTED                        00041200
041300            END-IF                                                 00041300
041400         END-IF.                                                   00041400
041500     1040-EXIT.                                                    00041500
041600         EXIT.                                                     00041600
041700*                                                                  00041700
041800*****************************************************************  00041800
041900* ASSIGN -- PUTS A PENDING ORDER INTO PREPARATION                  00041900
042000*****************************************************************  00042000
042100     2000-ASSIGN-ORDER.                                            00042100
042200         PERFORM 6000-FIND-ORDER.                                  00042200
042300         IF WS-MASTER-FOUND NOT = 'Y'                              00042300
042400            MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON             00042400
042500            SET WS-REJ-IX TO 3                                     00042500
042600            GO TO 2000-EXIT                                        00042600
042700         END-IF.                                                   00042700
042800         IF NOT OM-ST-PENDIENTE                                    00042800
042900            MOVE 'ONLY PENDIENTE ORDERS CAN BE ASSIGNED'           00042900
043000                 TO WS-REJECT-REASON                               00043000
043100            SET WS-REJ-IX TO 4                                     00043100
043200            GO TO 2000-EXIT                                        00043200
043300         END-IF.                                                   00043300
043400         MOVE OM-STATUS TO WS-EV-PREV-STATUS.                      00043400
043500         MOVE OT-EMPLOYEE-ID TO OM-EMPLOYEE-ID.                    00043500
043600         MOVE 'EN_PREPARACIO' TO OM-STATUS.                        00043600
043700         MOVE WS-RUN-TS-TEXT TO OM-UPDATED-TS.                     00043700
043800         REWRITE OM-ORDER-MASTER-RECORD.                           00043800
043900         IF WS-ORDMAST-STATUS NOT = '00'                           00043900
044000            MOVE 'MASTER REWRITE FAILED' TO WS-REJECT-REASON       00044000
044100            SET WS-REJ-IX TO 7                                     00044100
044200         ELSE                                                      00044200
044300            MOVE 'EN_PREPARACIO' TO WS-EV-NEW-STATUS               00044300
044400            MOVE 'ORDER_STATUS_CHANGE ' TO WS-EV-TYPE              00044400
044500            MOVE OT-EMPLOYEE-ID TO WS-EV-EMPLOYEE                  00044500
044600            PERFORM 8000-WRITE-TRACE-EVENT                         00044600
044700            IF WS-ITEM-BAD = 'N'                                   00044700
044800               MOVE 'Y' TO WS-TRAN-ACCEPTED                        00044800
044900            END-IF                                                 00044900
045000         END-IF.                                                   00045000
045100     2000-EXIT.                                                    00045100
045200         EXIT.                                                     00045200
045300*                                                                  00045300
045400*****************************************************************  00045400
045500* READY -- MARKS AN ORDER READY AND ISSUES THE PICKUP PIN          00045500
045600*****************************************************************  00045600
045700     3000-MARK-ORDER-READY.                                        00045700
045800         PERFORM 6000-FIND-ORDER.                                  00045800
045900         IF WS-MASTER-FOUND NOT = 'Y'                              00045900
046000            MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON             00046000
046100            SET WS-REJ-IX TO 3                                     00046100
046200            GO TO 3000-EXIT                                        00046200
046300         END-IF.                                                   00046300
046400         IF NOT OM-ST-PREPARACION                                  00046400
046500          MOVE 'ONLY EN_PREPARACION ORDERS CAN BE MARKED AS LISTO' 00046500
046600               TO WS-REJECT-REASON                                 00046600
046700            SET WS-REJ-IX TO 4                                     00046700
046800            GO TO 3000-EXIT                                        00046800
046900         END-IF.                                                   00046900
047000         MOVE OM-STATUS TO WS-EV-PREV-STATUS.                      00047000
047100         PERFORM 3010-GENERATE-PIN.                                00047100
047200         MOVE WS-PIN-NUMBER TO OM-PIN.                             00047200
047300         MOVE 'LISTO        ' TO OM-STATUS.                        00047300
047400         MOVE WS-RUN-TS-TEXT TO OM-UPDATED-TS.                     00047400
047500         REWRITE OM-ORDER-MASTER-RECORD.                           00047500
047600         IF WS-ORDMAST-STATUS NOT = '00'                           00047600
047700            MOVE 'MASTER REWRITE FAILED' TO WS-REJECT-REASON       00047700
047800            SET WS-REJ-IX TO 7                                     00047800
047900         ELSE                                                      00047900
048000            MOVE 'LISTO        ' TO WS-EV-NEW-STATUS               00048000
048100            MOVE 'ORDER_STATUS_CHANGE ' TO WS-EV-TYPE              00048100
048200            MOVE OM-EMPLOYEE-ID TO WS-EV-EMPLOYEE                  00048200
048300            PERFORM 8000-WRITE-TRACE-EVENT                         00048300
048400            IF WS-ITEM-BAD = 'N'                                   00048400
048500               MOVE 'Y' TO WS-TRAN-ACCEPTED                        00048500
048600            END-IF                                                 00048600
048700         END-IF.                                                   00048700
048800     3000-EXIT.                                                    00048800
048900         EXIT.                                                     00048900
049000*                                                                  00049000
049100* GENERATE A 6-DIGIT PIN IN 100000 THRU 999999 WITHOUT FUNCTION    00049100
049200* RANDOM -- A SMALL LINEAR CONGRUENTIAL STEP SEEDED FROM THE       00049200
049300* TIME OF DAY AND A RUN COUNTER, REDUCED MOD 900000 BY             00049300
049400* DIVIDE/REMAINDER.                                                00049400
049500     3010-GENERATE-PIN.                                            00049500
049600         ADD 1 TO WS-PIN-COUNTER.                                  00049600
049700         ACCEPT WS-PIN-SEED FROM TIME.                             00049700
049800         COMPUTE WS-PIN-PRODUCT = (WS-PIN-SEED * 31) +             00049800
049900                 (WS-PIN-COUNTER * 7919) + 104323.                 00049900
050000         DIVIDE WS-PIN-PRODUCT BY 900000                           00050000
050100                 GIVING WS-PIN-QUOT REMAINDER WS-PIN-REM.          00050100
050200         IF WS-PIN-REM < 0                                         00050200
050300            COMPUTE WS-PIN-REM = WS-PIN-REM + 900000               00050300
050400         END-IF.                                                   00050400
050500         COMPUTE WS-PIN-NUMBER = 100000 + WS-PIN-REM.              00050500
050600     3010-EXIT.                                                    00050600
050700         EXIT.                                                     00050700
050800*                                                                  00050800
050900*****************************************************************  00050900
051000* DELIVER -- CLOSES OUT AN ORDER ON PIN MATCH                      00051000
051100*****************************************************************  00051100
051200     4000-DELIVER-ORDER.                                           00051200
051300         PERFORM 6000-FIND-ORDER.                                  00051300
051400         IF WS-MASTER-FOUND NOT = 'Y'                              00051400
051500            MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON             00051500
051600            SET WS-REJ-IX TO 3                                     00051600
051700            GO TO 4000-EXIT                                        00051700
051800         END-IF.                                                   00051800
051900         IF NOT OM-ST-LISTO                                        00051900
052000            MOVE 'ONLY LISTO ORDERS CAN BE DELIVERED'              00052000
052100                 TO WS-REJECT-REASON                               00052100
052200            SET WS-REJ-IX TO 4                                     00052200
052300            GO TO 4000-EXIT                                        00052300
052400         END-IF.                                                   00052400
052500         IF OM-PIN = SPACES OR OM-PIN NOT = OT-PIN-SUPPLIED        00052500
052600            MOVE 'INVALID PIN' TO WS-REJECT-REASON                 00052600
052700            SET WS-REJ-IX TO 6                                     00052700
052800            GO TO 4000-EXIT                                        00052800
052900         END-IF.                                                   00052900
053000         MOVE OM-STATUS TO WS-EV-PREV-STATUS.                      00053000
053100         MOVE 'ENTREGADO    ' TO OM-STATUS.                        00053100
053200         MOVE WS-RUN-TS-TEXT TO OM-UPDATED-TS.                     00053200
053300         REWRITE OM-ORDER-MASTER-RECORD.                           00053300
053400         IF WS-ORDMAST-STATUS NOT = '00'                           00053400
053500            MOVE 'MASTER REWRITE FAILED' TO WS-REJECT-REASON       00053500
053600            SET WS-REJ-IX TO 7                                     00053600
053700         ELSE                                                      00053700
053800            MOVE 'ENTREGADO    ' TO WS-EV-NEW-STATUS               00053800
053900            MOVE 'ORDER_STATUS_CHANGE ' TO WS-EV-TYPE              00053900
054000            MOVE OM-EMPLOYEE-ID TO WS-EV-EMPLOYEE                  00054000
054100            PERFORM 8000-WRITE-TRACE-EVENT                         00054100
054200            IF WS-ITEM-BAD = 'N'                                   00054200
054300               MOVE 'Y' TO WS-TRAN-ACCEPTED                        00054300
054400            END-IF                                                 00054400
054500         END-IF.                                                   00054500
054600     4000-EXIT.                                                    00054600
054700         EXIT.                                                     00054700
054800*                                                                  00054800
054900*****************************************************************  00054900
055000* CANCEL -- CANCELS A STILL-PENDING ORDER                          00055000
055100*****************************************************************  00055100
055200     5000-CANCEL-ORDER.                                            00055200
055300         PERFORM 6000-FIND-ORDER.                                  00055300
055400         IF WS-MASTER-FOUND NOT = 'Y'                              00055400
055500            MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON             00055500
055600            SET WS-REJ-IX TO 3                                     00055600
055700            GO TO 5000-EXIT                                        00055700
055800         END-IF.                                                   00055800
055900         IF OT-CUSTOMER-ID NOT = OM-CUSTOMER-ID                    00055900
056000            MOVE 'FORBIDDEN' TO WS-REJECT-REASON                   00056000
056100            SET WS-REJ-IX TO 5                                     00056100
056200            GO TO 5000-EXIT                                        00056200
056300         END-IF.                                                   00056300
056400         IF NOT OM-ST-PENDIENTE                                    00056400
056500            MOVE WS-MSG-CANCEL-REJECT TO WS-REJECT-REASON          00056500
056600            SET WS-REJ-IX TO 4                                     00056600
056700            GO TO 5000-EXIT                                        00056700
056800         END-IF.                                                   00056800
056900         MOVE OM-STATUS TO WS-EV-PREV-STATUS.                      00056900
057000         MOVE 'CANCELADO    ' TO OM-STATUS.                        00057000
057100         MOVE WS-RUN-TS-TEXT TO OM-UPDATED-TS.                     00057100
057200         REWRITE OM-ORDER-MASTER-RECORD.                           00057200
057300         IF WS-ORDMAST-STATUS NOT = '00'                           00057300
057400            MOVE 'MASTER REWRITE FAILED' TO WS-REJECT-REASON       00057400
057500            SET WS-REJ-IX TO 7                                     00057500
057600         ELSE                                                      00057600
057700            MOVE 'CANCELADO    ' TO WS-EV-NEW-STATUS               00057700
057800            MOVE 'ORDER_CANCELLED     ' TO WS-EV-TYPE              00057800
057900            MOVE OM-EMPLOYEE-ID TO WS-EV-EMPLOYEE                  00057900
058000            PERFORM 8000-WRITE-TRACE-EVENT                         00058000
058100            IF WS-ITEM-BAD = 'N'                                   00058100
058200               MOVE 'Y' TO WS-TRAN-ACCEPTED                        00058200
058300            END-IF                                                 00058300
058400         END-IF.                                                   00058400
058500     5000-EXIT.                                                    00058500
058600         EXIT.                                                     00058600
058700*                                                                  00058700
058800     6000-FIND-ORDER.                                              00058800
058900         MOVE 'N' TO WS-MASTER-FOUND.                              00058900
059000         MOVE OT-ORDER-ID TO OM-ORDER-ID.                          00059000
059100         READ ORDMAST-FILE                                         00059100
059200             INVALID KEY                                           00059200
059300                 MOVE 'N' TO WS-MASTER-FOUND                       00059300
059400         END-READ.                                                 00059400
059500         IF WS-ORDMAST-STATUS = '00'                               00059500
059600            MOVE 'Y' TO WS-MASTER-FOUND                            00059600
059700         END-IF.                                                   00059700
059800     6000-EXIT.                                                    00059800
059900         EXIT.                                                     00059900
060000*                                                                  00060000
060100*****************************************************************  00060100
060200* SHARED TRACEABILITY EVENT WRITER -- APPENDS ONE STATUS-CHANGE    00060200
060300* RECORD TO TRCEVENT-FILE FOR EVERY ACCEPTED LIFECYCLE ACTION.     00060300
060400*****************************************************************  00060400
060500     8000-WRITE-TRACE-EVENT.                                       00060500
060600         PERFORM 8100-VALIDATE-TRACE-EVENT.                        00060600
060700         IF WS-ITEM-BAD = 'Y'                                      00060700
060800            MOVE 'TRACE EVENT REJECTED - MISSING KEY FIELD'        00060800
060900                 TO WS-REJECT-REASON                               00060900
061000            SET WS-REJ-IX TO 8                                     00061000
061100         ELSE                                                      00061100
061200            MOVE OM-ORDER-ID      TO TE-ORDER-ID                   00061200
061300            MOVE OM-CUSTOMER-ID   TO TE-CUSTOMER-ID                00061300
061400            MOVE OM-RESTAURANT-ID TO TE-RESTAURANT-ID              00061400
061500            MOVE WS-EV-TYPE       TO TE-EVENT-TYPE                 00061500
061600            MOVE WS-EV-PREV-STATUS TO TE-PREV-STATUS               00061600
061700            MOVE WS-EV-NEW-STATUS TO TE-NEW-STATUS                 00061700
061800            MOVE WS-RUN-TS-TEXT   TO TE-TIMESTAMP                  00061800
061900            MOVE WS-EV-EMPLOYEE   TO TE-EMPLOYEE-ID                00061900
062000            WRITE TE-TRACEABILITY-EVENT-RECORD                     00062000
062100         END-IF.                                                   00062100
062200     8000-EXIT.                                                    00062200
062300         EXIT.                                                     00062300
062400*                                                                  00062400
062500     8100-VALIDATE-TRACE-EVENT.                                    00062500
062600         MOVE 'N' TO WS-ITEM-BAD.                                  00062600
062700         IF OM-ORDER-ID = 0 OR OM-CUSTOMER-ID = 0                  00062700
062800            OR OM-RESTAURANT-ID = 0 OR WS-EV-TYPE = SPACES         00062800
062900            OR WS-EV-NEW-STATUS = SPACES                           00062900
063000            OR WS-RUN-TS-TEXT = SPACES                             00063000
063100            MOVE 'Y' TO WS-ITEM-BAD                                00063100
063200         END-IF.                                                   00063200
063300     8100-EXIT.                                                    00063300
063400         EXIT.                                                     00063400
063500*                                                                  00063500
063600*****************************************************************  00063600
063700* RUN SUMMARY - CONTROL TOTALS PER ACTION CODE AND REJECT REASON   00063700
063800*****************************************************************  00063800
063900     9000-PRINT-RUN-SUMMARY.                                       00063900
064000         DISPLAY '---------------------------------------------'.  00064000
064100         DISPLAY 'ORDPROC RUN SUMMARY'.                            00064100
064200         DISPLAY 'TRANSACTIONS READ      : ' WS-TRAN-READ.         00064200
064300         DISPLAY 'TRANSACTIONS ACCEPTED  : ' WS-TRAN-ACCEPT-CNT.   00064300
064400         DISPLAY 'TRANSACTIONS REJECTED  : ' WS-TRAN-REJECT-CNT.   00064400
064500         PERFORM 9010-PRINT-ACTION-LINE                            00064500
064600                 VARYING WS-ACT-IX FROM 1 BY 1                     00064600
064700                 UNTIL WS-ACT-IX > 5.                              00064700
064800         DISPLAY 'REJECTIONS BY REASON:'.                          00064800
064900         PERFORM 9020-PRINT-REJECT-LINE                            00064900
065000                 VARYING WS-REJ-IX FROM 1 BY 1                     00065000
065100                 UNTIL WS-REJ-IX > 8.                              00065100
065200         DISPLAY '---------------------------------------------'.  00065200
065300     9000-EXIT.                                                    00065300
065400         EXIT.                                                     00065400
065500*                                                                  00065500
065600     9010-PRINT-ACTION-LINE.                                       00065600
065700         DISPLAY 'ACTION ' WS-ACT-CODE(WS-ACT-IX)                  00065700
065800                 '  REQ: ' WS-ACT-REQUESTS(WS-ACT-IX)              00065800
065900                 '  ACC: ' WS-ACT-ACCEPTED(WS-ACT-IX)              00065900
066000                 '  REJ: ' WS-ACT-REJECTED(WS-ACT-IX).             00066000
066100     9010-EXIT.                                                    00066100
066200         EXIT.                                                     00066200
066300*                                                                  00066300
066400     9020-PRINT-REJECT-LINE.                                       00066400
066500         DISPLAY 'REASON ' WS-REJ-CODE(WS-REJ-IX)                  00066500
066600                 '  CNT: ' WS-REJ-COUNT(WS-REJ-IX).                00066600
066700     9020-EXIT.                                                    00066700
066800         EXIT.                                                     00066800
066900*                                                                  00066900
067000     0900-CLOSE-FILES.                                             00067000
067100         CLOSE ORDTRAN-FILE ORDMAST-FILE ORDITEM-FILE              00067100
067200               TRCEVENT-FILE.                                      00067200
067300     0900-EXIT.                                                    00067300
067400         EXIT.                                                     00067400
