000100*****************************************************************  00000100
000200* TRCEVENT  --  TRACEABILITY EVENT RECORD LAYOUT                   00000200
000300*                                                                  00000300
000400* AUTHOR:      R. KEEFER                                           00000400
000500* INSTALLATION: ORDER PROCESSING CENTER                            00000500
000600* DATE-WRITTEN: 04/16/91                                           00000600
000700*                                                                  00000700
000800* ONE RECORD PER ACCEPTED STATUS TRANSITION, APPENDED TO           00000800
000900* TRACEABILITY-EVENT-FILE BY ORDPROC AND READ SEQUENTIALLY BY      00000900
001000* RESTMETR TO BUILD THE RESTAURANT METRICS REPORT.                 00001000
001100*                                                                  00001100
001200*    CL*01  04/16/91  RAK  ORIGINAL LAYOUT                         00001200
001300*    CL*02  10/05/95  RAK  ADDED TRC-EVENT-TYPE TO DISTINGUISH A   00001300
001400*                          STATUS CHANGE FROM A CANCELLATION       00001400
001500*    CL*03  01/14/99  JTW  Y2K -- TRC-TIMESTAMP CARRIES FULL       00001500
001600*                          4-DIGIT YEAR                            00001600
001700*    CL*04  03/21/05  SDP  ADDED TRC-TS-BD REDEFINES FOR THE       00001700
001800*                          METRICS ELAPSED-SECONDS ROUTINE         00001800
001900*****************************************************************  00001900
002000 01  TE-TRACEABILITY-EVENT-RECORD.                                 00002000
002100     05  TE-ORDER-ID              PIC 9(09).                       00002100
002200     05  TE-CUSTOMER-ID           PIC 9(09).                       00002200
002300     05  TE-RESTAURANT-ID         PIC 9(09).                       00002300
002400     05  TE-EVENT-TYPE            PIC X(20).                       00002400
002500         88  TE-EV-STATUS-CHANGE    VALUE 'ORDER_STATUS_CHANGE '.  00002500
002600         88  TE-EV-CANCELLED        VALUE 'ORDER_CANCELLED     '.  00002600
002700     05  TE-PREV-STATUS           PIC X(13).                       00002700
002800     05  TE-NEW-STATUS            PIC X(13).                       00002800
002900     05  TE-TIMESTAMP             PIC X(14).                       00002900
003000     05  TE-EMPLOYEE-ID           PIC 9(09).                       00003000
003100     05  FILLER                   PIC X(09).                       00003100
003200*                                                                  00003200
003300* -- TIMESTAMP BROKEN DOWN FOR THE ELAPSED-SECONDS ROUTINE --      00003300
003400 01  TE-TS-BD REDEFINES TE-TRACEABILITY-EVENT-RECORD.              00003400
003500     05  FILLER                   PIC X(73).                       00003500
003600     05  TE-TS-YYYY               PIC 9(04).                       00003600
003700     05  TE-TS-MM                 PIC 9(02).                       00003700
003800     05  TE-TS-DD                 PIC 9(02).                       00003800
003900     05  TE-TS-HH                 PIC 9(02).                       00003900
004000     05  TE-TS-MI                 PIC 9(02).                       00004000
004100     05  TE-TS-SS                 PIC 9(02).                       00004100
004200     05  FILLER                   PIC X(18).                       00004200
